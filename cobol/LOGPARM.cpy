000100*****************************************************************
000200* LOGPARM - LOG'n-CAT fixed job parameters.                     *
000300*                                                                *
000400* These values used to come in on an JCL PARM card, one value   *
000500* per positional slot; the shop retired that card deck when the *
000600* job was moved off of the overnight PROD02 class and the       *
000700* numbers were frozen as compiled defaults below.  Change and   *
000800* recompile to retune a run - see the change log in LOGCAT0.    *
000850*                                                                *
000860* The tuning fields below are plain BINARY.  None of them is a   *
000870* retained value - nothing here is ever written to a file or     *
000880* carried forward run to run, it is read once at job start and   *
000890* held only long enough to drive the ratio/limit math in         *
000895* LOGCAT6 and the window math in LOGCAT3/LOGCAT4/LOGCAT5 - a      *
000896* compiled tuning constant earns its keep as a halfword or       *
000897* fullword the same as any other scratch figure, it does not     *
000898* need the packed-decimal treatment this shop reserves for       *
000899* values that get written out and read back.                     *
000900*****************************************************************
001000 01  LP-JOB-PARAMETERS.
001100     05  LP-LOG-PATH            PIC  X(64)
001200                                 VALUE 'ACCESS.LOG'.
001300     05  LP-REPORT-PATH         PIC  X(64)
001400                                 VALUE 'LOGCAT.RPT'.
001500     05  LP-ALERTS-PATH         PIC  X(64)
001600                                 VALUE 'LOGCAT.ALT'.
001700     05  LP-DATE-PATTERN        PIC  X(20)
001800                                 VALUE 'DD/MON/YYYY:HH:MM:SS'.
001900     05  LP-BUCKET-SECONDS      PIC  9(05) COMP
002000                                 VALUE 1.
002100     05  LP-TOP-SECTION-COUNT   PIC  9(03) COMP
002200                                 VALUE 10.
002300     05  LP-MAX-SECTION-RATIO   PIC  9(03) COMP
002400                                 VALUE 10.
002500     05  LP-MAX-SECTION-COUNT   PIC  9(05) COMP
002600                                 VALUE 100.
002700     05  LP-ALERT-THRESHOLD     PIC  9(09) COMP
002800                                 VALUE 10.
002900     05  LP-ALERT-WINDOW-SECS   PIC  9(09) COMP
003000                                 VALUE 120.
003100     05  LP-REPORT-WINDOW-COUNT PIC  9(02) COMP
003200                                 VALUE 1.
003300     05  LP-REPORT-WINDOW-TAB OCCURS 5 TIMES.
003400         10  LP-REPORT-WINDOW-SECS
003500                                 PIC  9(09) COMP.
003600     05  FILLER                 PIC  X(30) VALUE SPACES.
