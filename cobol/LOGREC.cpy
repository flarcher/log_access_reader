000100*****************************************************************
000200* LOGREC - raw access-log line image and parsed log record.     *
000300*                                                                *
000400* LR-INPUT-RECORD is the line as read off ACCESS-LOG-FILE.      *
000500* LR-PARSED-RECORD is what AccessLogParser (LOGCAT1) builds      *
000600* from it - this is the working-storage analog of a Query Mode  *
000700* FAxxFD row, except it never touches a VSAM cluster.            *
000800*****************************************************************
000900 01  LR-INPUT-RECORD.
001000     05  LR-INPUT-TEXT          PIC  X(2028).
001100     05  FILLER                 PIC  X(20)  VALUE SPACES.
001200
001300 01  LR-PARSED-RECORD.
001400     05  LR-TIMESTAMP           PIC  X(26)  VALUE SPACES.
001500     05  LR-TIMESTAMP-PARTS REDEFINES LR-TIMESTAMP.
001600         10  LR-TS-DAY          PIC  X(02).
001700         10  FILLER             PIC  X(01).
001800         10  LR-TS-MON          PIC  X(03).
001900         10  FILLER             PIC  X(01).
002000         10  LR-TS-YEAR         PIC  X(04).
002100         10  FILLER             PIC  X(01).
002200         10  LR-TS-HOUR         PIC  X(02).
002300         10  FILLER             PIC  X(01).
002400         10  LR-TS-MINUTE       PIC  X(02).
002500         10  FILLER             PIC  X(01).
002600         10  LR-TS-SECOND       PIC  X(02).
002700         10  FILLER             PIC  X(01).
002800         10  LR-TS-ZONE-SIGN    PIC  X(01).
002900         10  LR-TS-ZONE-HHMM    PIC  X(04).
003000         10  FILLER             PIC  X(02).
003100     05  LR-EPOCH-SECONDS       PIC  9(10) COMP-3 VALUE ZERO.
003200     05  LR-SECTION             PIC  X(64)  VALUE SPACES.
003300     05  LR-BYTE-LENGTH         PIC S9(09) COMP-3 VALUE ZERO.
003400     05  LR-VALID-FLAG          PIC  X(01)  VALUE 'N'.
003500         88  LR-IS-VALID                    VALUE 'Y'.
003600         88  LR-IS-INVALID                  VALUE 'N'.
003700     05  FILLER                 PIC  X(20)  VALUE SPACES.
