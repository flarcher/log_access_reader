000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOGCAT1.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  NETWORK SERVICES DIVISION - DATA CENTER SVCS.
000500 DATE-WRITTEN.  04/06/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* LOG'n-CAT - line parser (AccessLogParser).                    *
001100*                                                                *
001200* Two jobs live in this module, selected by LC1-MODE-CODE:      *
001300*   PARS  - break one raw access-journal text line into a       *
001400*           LR-PARSED-RECORD (timestamp, section, byte length). *
001500*   EPTX  - the inverse: given a surrogate epoch-seconds value  *
001600*           format it back into DD/MON/YYYY:HH:MM:SS +ZZZZ text *
001700*           for the alert SINCE/UNTIL timestamps (LOGCAT4).     *
001800*                                                                *
001900* Both modes hinge on the same epoch-seconds surrogate - PARS   *
002000* builds it forward from parsed calendar fields, EPTX runs the  *
002100* same calendar math backward from the stored count.  Keeping   *
002200* both directions in one module means a calendar-math fix (see  *
002300* CR0634 below) only has to be made once.                        *
002400*                                                                *
002500* CHANGE LOG                                                    *
002600* ---------- ---- ---- ------------------------------------------*
002700* 04/06/87   RJ   0000 INITIAL RELEASE - PARSES THE DIAL-UP PORT *CR0000
002800*                      ACCESS JOURNAL (DDNAME PORTJRNL) FOR THE  *CR0000
002900*                      NIGHTLY UTILIZATION RUN.                  *CR0000
003000* 11/02/89   RF   0143 ADDED BYTE-LENGTH TOKEN SCAN; JOURNAL     *CR0143
003100*                      FORMAT PICKED UP A TRAILING BLOCK COUNT.  *CR0143
003200* 02/14/92   RJ   0210 SECTION EXTRACTION REWRITTEN TO HANDLE    *CR0210
003300*                      NESTED PATHS ON THE X.25 GATEWAY PORTS.   *CR0210
003400* 09/30/98   KMS  0461 Y2K REMEDIATION - 4-DIGIT YEAR THROUGHOUT,*CR0461
003500*                      CENTURY-AWARE LEAP YEAR TEST ADDED.       *CR0461
003600* 03/11/99   KMS  0461 Y2K REGRESSION - LEAP TEST MISSED THE     *CR0461
003700*                      DIVISIBLE-BY-400 CENTURY EXCEPTION.       *CR0461
003800* 06/05/01   TLW  0512 REPOINTED AT THE NEW WEB FARM HIT LOGS    *CR0512
003900*                      (WAS THE DIAL-UP PORT JOURNAL); COMBINED  *CR0512
004000*                      LOG FORMAT REPLACES THE OLD FIXED JOURNAL.*CR0512
004100* 10/22/08   TLW  0588 ADDED EPTX MODE FOR THE ALERT WATCH       *CR0588
004200*                      DESK'S SINCE/UNTIL TIMESTAMP DISPLAY.     *CR0588
004300* 07/19/13   DMP  0634 EPTX LEAP-DAY OFF-BY-ONE FIXED (TICKET    *CR0634
004400*                      HD-41190); AFFECTED ONLY 29 FEB RUNS.     *CR0634
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900    UPSI-0 ON  STATUS IS WS-EXTRA-TRACE-ON
005000           OFF STATUS IS WS-EXTRA-TRACE-OFF.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 
005400*****************************************************************
005500* Define local variables.                                       *
005600*                                                                *
005700* WS-YEAR-CURSOR is the one field shared by both directions of  *
005800* the calendar math - PARS walks it forward from 1970 counting  *
005900* whole years elapsed, EPTX walks it forward the same way while *
006000* peeling years off the remainder-days count.  WS-DAYS-SINCE-   *
006100* EPOCH is genuinely local to PARS only (EPTX keeps its running  *
006200* day count in WS-REMAINDER-DAYS instead, since it is being      *
006300* consumed downward rather than accumulated upward), so it is    *
006400* declared 77-level rather than folded into a group the EPTX     *
006500* path would never touch.                                        *
006600*****************************************************************
006700 01  WS-YEAR-CURSOR         PIC  9(04) COMP-3 VALUE ZERO.
006800 77  WS-DAYS-SINCE-EPOCH    PIC  9(09) COMP-3 VALUE ZERO.
006900 01  WS-SECONDS-OF-DAY      PIC  9(09) COMP-3 VALUE ZERO.
007000 
007100*****************************************************************
007200* WS-MONTH-INDEX is a pure loop/table subscript - it never       *
007300* survives past the paragraph that sets it, so it carries no     *
007400* sign or fractional digit and earns no packed-decimal treatment;*
007500* declared 77-level since nothing redefines it and nothing groups*
007600* it with a sibling field.                                        *
007700*****************************************************************
007800 77  WS-MONTH-INDEX         PIC  9(02) COMP   VALUE ZERO.
007900 01  WS-MONTH-DAYS-LEFT     PIC  9(02) COMP-3 VALUE ZERO.
008000 01  WS-ZONE-OFFSET-SECS    PIC S9(09) COMP-3 VALUE ZERO.
008100 01  WS-SIGNED-TOTAL        PIC S9(11) COMP-3 VALUE ZERO.
008200 
008300*****************************************************************
008400* Edited copies of the timestamp's numeric pieces - plain DISPLAY*
008500* because each one is MOVEd straight into an output PIC X field  *
008600* (LR-TS-xxx) a few lines later and never takes part in a         *
008700* COMPUTE of its own, so there is nothing to gain converting them*
008800* to a binary form first.                                         *
008900*****************************************************************
009000 01  WS-HOUR-NUM            PIC  9(02) VALUE ZERO.
009100 01  WS-MINUTE-NUM          PIC  9(02) VALUE ZERO.
009200 01  WS-SECOND-NUM          PIC  9(02) VALUE ZERO.
009300 01  WS-DAY-NUM             PIC  9(02) VALUE ZERO.
009400 01  WS-REMAINDER-DAYS      PIC  9(09) COMP-3 VALUE ZERO.
009500 01  WS-ZONE-HOUR-NUM       PIC  9(02) VALUE ZERO.
009600 01  WS-ZONE-MINUTE-NUM     PIC  9(02) VALUE ZERO.
009700 
009800 01  WS-LEAP-FLAG           PIC  X(01) VALUE 'N'.
009900    88  WS-IS-LEAP-YEAR                VALUE 'Y'.
010000    88  WS-IS-NOT-LEAP-YEAR             VALUE 'N'.
010100 
010200*****************************************************************
010300* Month name table, three-letter abbreviation, and the matching *
010400* non-leap day counts - a single literal sliced two ways with   *
010500* REDEFINES rather than twelve separate VALUE clauses.          *
010600*****************************************************************
010700 01  WS-MONTH-NAMES-LIT     PIC  X(36)
010800                           VALUE
010900                       'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
011000 01  WS-MONTH-NAMES REDEFINES WS-MONTH-NAMES-LIT.
011100    05  WS-MONTH-NAME      PIC  X(03) OCCURS 12 TIMES.
011200 
011300 01  WS-MONTH-DAYS-LIT      PIC  9(24)
011400                           VALUE 312831303130313130313031.
011500 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-LIT.
011600    05  WS-MONTH-DAY-COUNT PIC  9(02) OCCURS 12 TIMES.
011700 
011800*****************************************************************
011900* Scratch area for the last-space byte-length token scan.       *
012000*                                                                *
012100* All of these are COMP subscripts and offsets into the 2028-   *
012200* byte LR-INPUT-TEXT area - none of them is ever retained past   *
012300* the paragraph that uses it, so none earns packed decimal.      *
012400*****************************************************************
012500 01  WS-SCAN-INDEX          PIC  9(04) COMP   VALUE ZERO.
012600 01  WS-LAST-SPACE-POS      PIC  9(04) COMP   VALUE ZERO.
012700 01  WS-LINE-LENGTH         PIC  9(04) COMP   VALUE ZERO.
012800 01  WS-TOKEN-TEXT          PIC  X(12) VALUE SPACES.
012900 01  WS-TOKEN-LENGTH        PIC  9(04) COMP   VALUE ZERO.
013000 01  WS-BRACKET-START       PIC  9(04) COMP   VALUE ZERO.
013100 01  WS-BRACKET-END         PIC  9(04) COMP   VALUE ZERO.
013200 01  WS-QUOTE-POS           PIC  9(04) COMP   VALUE ZERO.
013300 01  WS-METHOD-SPACE-POS    PIC  9(04) COMP   VALUE ZERO.
013400 01  WS-SECTION-END-POS     PIC  9(04) COMP   VALUE ZERO.
013500 01  WS-WORK-CHAR           PIC  X(01) VALUE SPACE.
013600 
013700 LINKAGE SECTION.
013800 01  LC1-MODE-CODE          PIC  X(04).
013900    88  LC1-MODE-IS-PARSE              VALUE 'PARS'.
014000    88  LC1-MODE-IS-FORMAT             VALUE 'EPTX'.
014100 
014200 COPY LOGPARM.
014300 COPY LOGREC.
014400 
014500 PROCEDURE DIVISION USING LC1-MODE-CODE
014600                          LP-JOB-PARAMETERS
014700                          LR-INPUT-RECORD
014800                          LR-PARSED-RECORD.
014900 
015000*****************************************************************
015100* Main process.                                                 *
015200*                                                                *
015300* PARS is the nightly-run path - initialize the output record,  *
015400* pull the timestamp block, and (only if the timestamp parsed)  *
015500* go on to section and byte-length.  A record that fails the    *
015600* timestamp test is left with LR-VALID-FLAG = 'N' and the rest  *
015700* of its fields at their initialized zero/space values; the      *
015800* caller (LOGCAT0) is the one that decides to skip it.            *
015900*****************************************************************
016000 0000-MAIN.
016100    IF  LC1-MODE-IS-PARSE
016200        PERFORM 1000-INITIALIZE-RECORD  THRU 1000-EXIT
016300        PERFORM 2000-EXTRACT-TIMESTAMP  THRU 2000-EXIT
016400        IF  LR-IS-VALID
016500            PERFORM 3000-EXTRACT-SECTION     THRU 3000-EXIT
016600            PERFORM 4000-EXTRACT-BYTE-LENGTH THRU 4000-EXIT
016700        END-IF
016800    ELSE
016900        PERFORM 6000-FORMAT-EPOCH-TO-TEXT THRU 6000-EXIT
017000    END-IF.
017100 
017200    IF  WS-EXTRA-TRACE-ON
017300        DISPLAY 'LOGCAT1 0461 MODE=' LC1-MODE-CODE
017400                ' VALID=' LR-VALID-FLAG
017500    END-IF.
017600 
017700    GOBACK.
017800 
017900*****************************************************************
018000* Clear the output area before a new line is parsed.            *
018100*****************************************************************
018200 1000-INITIALIZE-RECORD.
018300    MOVE SPACES                     TO LR-TIMESTAMP.
018400    MOVE ZERO                       TO LR-EPOCH-SECONDS.
018500    MOVE SPACES                     TO LR-SECTION.
018600    MOVE ZERO                       TO LR-BYTE-LENGTH.
018700    MOVE 'N'                        TO LR-VALID-FLAG.
018800 
018900 1000-EXIT.
019000    EXIT.
019100 
019200*****************************************************************
019300* Locate the [...] timestamp block; discard the line if it is  *
019400* absent or fails to parse against LP-DATE-PATTERN.             *
019500*                                                                *
019600* WS-BRACKET-START is counted by INSPECT ... TALLYING, which    *
019700* returns the full line length (2020+) rather than stop short   *
019800* when the delimiter is never found - the ">2020" test below is *
019900* how a missing '[' is told apart from one that legitimately     *
020000* sits at the very end of a pathologically long line.            *
020100*****************************************************************
020200 2000-EXTRACT-TIMESTAMP.
020300    MOVE ZERO                       TO WS-BRACKET-START
020400                                        WS-BRACKET-END.
020500 
020600    INSPECT LR-INPUT-TEXT TALLYING WS-BRACKET-START
020700        FOR CHARACTERS BEFORE INITIAL '['.
020800 
020900    IF  WS-BRACKET-START > 2020
021000        GO TO 2000-EXIT.
021100 
021200    IF  LR-INPUT-TEXT (WS-BRACKET-START + 1 : 1) NOT = '['
021300        GO TO 2000-EXIT.
021400 
021500    ADD 1                           TO WS-BRACKET-START.
021600 
021700    MOVE ZERO                       TO WS-BRACKET-END.
021800    INSPECT LR-INPUT-TEXT (WS-BRACKET-START + 1 : )
021900        TALLYING WS-BRACKET-END
022000                FOR CHARACTERS BEFORE INITIAL ']'.
022100 
022200    IF  WS-BRACKET-END < 20
022300        GO TO 2000-EXIT.
022400 
022500    MOVE LR-INPUT-TEXT (WS-BRACKET-START + 1 : 26)
022600                                    TO LR-TIMESTAMP.
022700 
022800    PERFORM 2100-VALIDATE-TIMESTAMP THRU 2100-EXIT.
022900 
023000 2000-EXIT.
023100    EXIT.
023200 
023300*****************************************************************
023400* Validate the captured text against DD/MON/YYYY:HH:MM:SS +ZZZZ *
023500* and, if it parses, reduce it to LR-EPOCH-SECONDS.              *
023600*                                                                *
023700* The five numeric-field tests below catch a timestamp block    *
023800* whose digit positions hold non-numeric text (a truncated or   *
023900* corrupted journal line); the month-name scan immediately      *
024000* after is what actually confirms the three middle characters   *
024100* are a real month abbreviation rather than more digits.        *
024200*****************************************************************
024300 2100-VALIDATE-TIMESTAMP.
024400    IF  LR-TS-DAY    NOT NUMERIC
024500    OR  LR-TS-YEAR   NOT NUMERIC
024600    OR  LR-TS-HOUR   NOT NUMERIC
024700    OR  LR-TS-MINUTE NOT NUMERIC
024800    OR  LR-TS-SECOND NOT NUMERIC
024900    OR  LR-TS-ZONE-HHMM NOT NUMERIC
025000        GO TO 2100-EXIT.
025100 
025200    MOVE ZERO                       TO WS-MONTH-INDEX.
025300    PERFORM 2110-SCAN-MONTH-NAME    THRU 2110-EXIT
025400            VARYING WS-SCAN-INDEX FROM 1 BY 1
025500            UNTIL WS-SCAN-INDEX > 12.
025600 
025700    IF  WS-MONTH-INDEX = ZERO
025800        GO TO 2100-EXIT.
025900 
026000    MOVE LR-TS-YEAR                 TO WS-YEAR-CURSOR.
026100    PERFORM 5000-TEST-LEAP-YEAR     THRU 5000-EXIT.
026200 
026300*****************************************************************
026400* Days elapsed from 01/JAN/1970 up to the start of this date.   *
026500*****************************************************************
026600    MOVE ZERO                       TO WS-DAYS-SINCE-EPOCH.
026700    PERFORM 2120-ADD-ONE-FULL-YEAR  THRU 2120-EXIT
026800            VARYING WS-YEAR-CURSOR FROM 1970 BY 1
026900            UNTIL WS-YEAR-CURSOR = LR-TS-YEAR.
027000 
027100    MOVE LR-TS-YEAR                 TO WS-YEAR-CURSOR.
027200    PERFORM 5000-TEST-LEAP-YEAR     THRU 5000-EXIT.
027300 
027400    PERFORM 2130-ADD-ONE-FULL-MONTH THRU 2130-EXIT
027500            VARYING WS-SCAN-INDEX FROM 1 BY 1
027600            UNTIL WS-SCAN-INDEX = WS-MONTH-INDEX.
027700 
027800    MOVE LR-TS-DAY                  TO WS-DAY-NUM.
027900    ADD WS-DAY-NUM                  TO WS-DAYS-SINCE-EPOCH.
028000    SUBTRACT 1                      FROM WS-DAYS-SINCE-EPOCH.
028100 
028200    MOVE LR-TS-HOUR                 TO WS-HOUR-NUM.
028300    MOVE LR-TS-MINUTE               TO WS-MINUTE-NUM.
028400    MOVE LR-TS-SECOND               TO WS-SECOND-NUM.
028500 
028600    COMPUTE WS-SECONDS-OF-DAY = (WS-HOUR-NUM * 3600)
028700                               + (WS-MINUTE-NUM * 60)
028800                               +  WS-SECOND-NUM.
028900 
029000    COMPUTE WS-SIGNED-TOTAL = (WS-DAYS-SINCE-EPOCH * 86400)
029100                             +  WS-SECONDS-OF-DAY.
029200 
029300*****************************************************************
029400* Reduce to UTC using the +/-ZZZZ offset on the line.           *
029500*****************************************************************
029600    MOVE LR-TS-ZONE-HHMM (1:2)      TO WS-ZONE-HOUR-NUM.
029700    MOVE LR-TS-ZONE-HHMM (3:2)      TO WS-ZONE-MINUTE-NUM.
029800    COMPUTE WS-ZONE-OFFSET-SECS =
029900            (WS-ZONE-HOUR-NUM * 3600)
030000            + (WS-ZONE-MINUTE-NUM * 60).
030100 
030200    IF  LR-TS-ZONE-SIGN = '+'
030300        SUBTRACT WS-ZONE-OFFSET-SECS FROM WS-SIGNED-TOTAL
030400    ELSE
030500        ADD      WS-ZONE-OFFSET-SECS TO   WS-SIGNED-TOTAL
030600    END-IF.
030700 
030800    IF  WS-SIGNED-TOTAL < ZERO
030900        GO TO 2100-EXIT.
031000 
031100    MOVE WS-SIGNED-TOTAL            TO LR-EPOCH-SECONDS.
031200    SET LR-IS-VALID                 TO TRUE.
031300 
031400 2100-EXIT.
031500    EXIT.
031600 
031700*****************************************************************
031800* One pass of the month-name table; WS-SCAN-INDEX is driven by  *
031900* the PERFORM VARYING in 2100 above, 1 through 12.  On a hit,   *
032000* the index is forced to 13 to short-circuit the remaining       *
032100* table entries rather than scanning all twelve every time.     *
032200*****************************************************************
032300 2110-SCAN-MONTH-NAME.
032400    IF  LR-TS-MON = WS-MONTH-NAME (WS-SCAN-INDEX)
032500        MOVE WS-SCAN-INDEX           TO WS-MONTH-INDEX
032600        MOVE 13                      TO WS-SCAN-INDEX
032700    END-IF.
032800 
032900 2110-EXIT.
033000    EXIT.
033100 
033200*****************************************************************
033300* One iteration of the year-by-year day accumulation driven by  *
033400* 2100's PERFORM VARYING - adds 365 (or 366 on a leap year) for *
033500* every whole calendar year between 1970 and the parsed year.   *
033600*****************************************************************
033700 2120-ADD-ONE-FULL-YEAR.
033800    ADD 365                         TO WS-DAYS-SINCE-EPOCH.
033900    PERFORM 5000-TEST-LEAP-YEAR     THRU 5000-EXIT.
034000    IF  WS-IS-LEAP-YEAR
034100        ADD 1                       TO WS-DAYS-SINCE-EPOCH
034200    END-IF.
034300 
034400 2120-EXIT.
034500    EXIT.
034600 
034700*****************************************************************
034800* One iteration of the month-by-month day accumulation for the  *
034900* whole months preceding the parsed month; a February iteration *
035000* gets its extra day only in a year already confirmed leap.     *
035100*****************************************************************
035200 2130-ADD-ONE-FULL-MONTH.
035300    MOVE WS-MONTH-DAY-COUNT (WS-SCAN-INDEX)
035400                                    TO WS-MONTH-DAYS-LEFT.
035500    ADD WS-MONTH-DAYS-LEFT          TO WS-DAYS-SINCE-EPOCH.
035600    IF  WS-SCAN-INDEX = 2 AND WS-IS-LEAP-YEAR
035700        ADD 1                       TO WS-DAYS-SINCE-EPOCH
035800    END-IF.
035900 
036000 2130-EXIT.
036100    EXIT.
036200 
036300*****************************************************************
036400* Find the section: first quote after the timestamp block,     *
036500* skip the HTTP method to the next space, skip a leading '/',   *
036600* then take the substring up to the next '/' or space.         *
036700*                                                                *
036800* A request line with no quoted method/path, or one that runs   *
036900* past the working area before a closing delimiter turns up,    *
037000* leaves LR-SECTION blank - LOGCAT2 maps a blank section to     *
037100* UNKNOWN-SECTION rather than this paragraph doing it here.      *
037200*****************************************************************
037300 3000-EXTRACT-SECTION.
037400    MOVE SPACES                     TO LR-SECTION.
037500 
037600    MOVE ZERO                       TO WS-QUOTE-POS.
037700    INSPECT LR-INPUT-TEXT TALLYING WS-QUOTE-POS
037800        FOR CHARACTERS BEFORE INITIAL '"'.
037900 
038000    IF  WS-QUOTE-POS > 2020
038100        GO TO 3000-EXIT.
038200 
038300    IF  LR-INPUT-TEXT (WS-QUOTE-POS + 1 : 1) NOT = '"'
038400        GO TO 3000-EXIT.
038500 
038600    ADD 1                            TO WS-QUOTE-POS.
038700 
038800    MOVE ZERO                        TO WS-METHOD-SPACE-POS.
038900    INSPECT LR-INPUT-TEXT (WS-QUOTE-POS + 1 : )
039000        TALLYING WS-METHOD-SPACE-POS
039100                FOR CHARACTERS BEFORE INITIAL SPACE.
039200 
039300    IF  WS-QUOTE-POS + WS-METHOD-SPACE-POS > 2020
039400        GO TO 3000-EXIT.
039500 
039600    IF  LR-INPUT-TEXT
039700            (WS-QUOTE-POS + WS-METHOD-SPACE-POS + 1 : 1)
039800            NOT = SPACE
039900        GO TO 3000-EXIT.
040000 
040100    COMPUTE WS-SCAN-INDEX =
040200            WS-QUOTE-POS + WS-METHOD-SPACE-POS + 2.
040300 
040400    IF  LR-INPUT-TEXT (WS-SCAN-INDEX : 1) = '/'
040500        ADD 1                        TO WS-SCAN-INDEX.
040600 
040700    MOVE ZERO                        TO WS-SECTION-END-POS.
040800    PERFORM 3010-SCAN-SECTION-END   THRU 3010-EXIT
040900            VARYING WS-SECTION-END-POS FROM 1 BY 1
041000            UNTIL WS-SECTION-END-POS > 64.
041100 
041200    IF  WS-SECTION-END-POS > 1
041300        MOVE LR-INPUT-TEXT
041400            (WS-SCAN-INDEX : WS-SECTION-END-POS - 1)
041500                                     TO LR-SECTION
041600    END-IF.
041700 
041800 3000-EXIT.
041900    EXIT.
042000 
042100*****************************************************************
042200* One probe of the section scan, driven by 3000's PERFORM       *
042300* VARYING - stops (forces the index past 64) the first time a   *
042400* '/', a space, or a LOW-VALUES byte (short line, padded area)  *
042500* is seen.                                                        *
042600*****************************************************************
042700 3010-SCAN-SECTION-END.
042800    MOVE LR-INPUT-TEXT
042900        (WS-SCAN-INDEX + WS-SECTION-END-POS - 1 : 1)
043000                                 TO WS-WORK-CHAR.
043100    IF  WS-WORK-CHAR = '/' OR WS-WORK-CHAR = SPACE
043200        OR WS-WORK-CHAR = LOW-VALUES
043300        MOVE 65                  TO WS-SECTION-END-POS
043400    END-IF.
043500 
043600 3010-EXIT.
043700    EXIT.
043800 
043900*****************************************************************
044000* The byte length is the token after the last space on the     *
044100* line; -1 if it is not an unsigned integer.                    *
044200*****************************************************************
044300 4000-EXTRACT-BYTE-LENGTH.
044400    MOVE -1                          TO LR-BYTE-LENGTH.
044500    MOVE ZERO                        TO WS-LAST-SPACE-POS.
044600 
044700*****************************************************************
044800* Trailing positions are blank-padded by the line-sequential    *
044900* reader, so the true end of the line is the last non-blank     *
045000* column, not the end of the working area.                      *
045100*****************************************************************
045200    MOVE 1                           TO WS-LINE-LENGTH.
045300    PERFORM 4010-FIND-LINE-LENGTH   THRU 4010-EXIT
045400            VARYING WS-SCAN-INDEX FROM 2028 BY -1
045500            UNTIL WS-SCAN-INDEX < 1.
045600 
045700    PERFORM 4020-FIND-LAST-SPACE    THRU 4020-EXIT
045800            VARYING WS-SCAN-INDEX FROM WS-LINE-LENGTH BY -1
045900            UNTIL WS-SCAN-INDEX < 1.
046000 
046100    IF  WS-LAST-SPACE-POS = ZERO
046200    OR  WS-LAST-SPACE-POS >= WS-LINE-LENGTH
046300        GO TO 4000-EXIT.
046400 
046500    MOVE SPACES                      TO WS-TOKEN-TEXT.
046550    COMPUTE WS-TOKEN-LENGTH = WS-LINE-LENGTH - WS-LAST-SPACE-POS.
046600    MOVE LR-INPUT-TEXT (WS-LAST-SPACE-POS + 1 :
046700            WS-TOKEN-LENGTH) TO WS-TOKEN-TEXT.
046750*    WS-TOKEN-TEXT IS PADDED WITH TRAILING SPACES OUT TO ITS
046760*    FULL 12 BYTES, SO THE NUMERIC TEST MUST BE MADE AGAINST
046770*    ONLY THE OCCUPIED SUBSTRING - A SHORT TOKEN PADDED WITH
046780*    SPACES WOULD OTHERWISE TEST NOT NUMERIC EVERY TIME.
046800
046900    IF  WS-TOKEN-LENGTH > ZERO AND WS-TOKEN-LENGTH <= 12
046910    AND WS-TOKEN-TEXT (1 : WS-TOKEN-LENGTH) IS NUMERIC
047000        MOVE WS-TOKEN-TEXT (1 : WS-TOKEN-LENGTH)
047050                                  TO LR-BYTE-LENGTH
047100    END-IF.
047200 
047300 4000-EXIT.
047400    EXIT.
047500 
047600*****************************************************************
047700* Scans backward from the end of the working area; the first    *
047800* non-blank byte found sets WS-LINE-LENGTH and short-circuits    *
047900* the remaining PERFORM VARYING iterations.                      *
048000*****************************************************************
048100 4010-FIND-LINE-LENGTH.
048200    IF  LR-INPUT-TEXT (WS-SCAN-INDEX : 1) NOT = SPACE
048300        MOVE WS-SCAN-INDEX            TO WS-LINE-LENGTH
048400        MOVE 0                        TO WS-SCAN-INDEX
048500    END-IF.
048600 
048700 4010-EXIT.
048800    EXIT.
048900 
049000*****************************************************************
049100* Scans backward from WS-LINE-LENGTH; the first blank byte found*
049200* sets WS-LAST-SPACE-POS and short-circuits the remaining        *
049300* PERFORM VARYING iterations the same way 4010 does above.       *
049400*****************************************************************
049500 4020-FIND-LAST-SPACE.
049600    IF  LR-INPUT-TEXT (WS-SCAN-INDEX : 1) = SPACE
049700        MOVE WS-SCAN-INDEX            TO WS-LAST-SPACE-POS
049800        MOVE 0                        TO WS-SCAN-INDEX
049900    END-IF.
050000 
050100 4020-EXIT.
050200    EXIT.
050300 
050400*****************************************************************
050500* Century-aware leap year test (Y2K remediation, see log above).*
050600*                                                                *
050700* Divisible by 4 and not by 100 is a leap year outright; a      *
050800* century year (divisible by 100) is a leap year only if it is   *
050900* also divisible by 400 - the rule CR0461's first pass missed    *
051000* and CR0461's follow-up entry corrected the next spring.         *
051100*****************************************************************
051200 5000-TEST-LEAP-YEAR.
051300    SET WS-IS-NOT-LEAP-YEAR          TO TRUE.
051400    DIVIDE WS-YEAR-CURSOR BY 4 GIVING WS-SCAN-INDEX
051500            REMAINDER WS-SCAN-INDEX.
051600    IF  WS-SCAN-INDEX = ZERO
051700        SET WS-IS-LEAP-YEAR           TO TRUE
051800        DIVIDE WS-YEAR-CURSOR BY 100 GIVING WS-SCAN-INDEX
051900                REMAINDER WS-SCAN-INDEX
052000        IF  WS-SCAN-INDEX = ZERO
052100            SET WS-IS-NOT-LEAP-YEAR    TO TRUE
052200            DIVIDE WS-YEAR-CURSOR BY 400 GIVING WS-SCAN-INDEX
052300                    REMAINDER WS-SCAN-INDEX
052400            IF  WS-SCAN-INDEX = ZERO
052500                SET WS-IS-LEAP-YEAR     TO TRUE
052600            END-IF
052700        END-IF
052800    END-IF.
052900 
053000 5000-EXIT.
053100    EXIT.
053200 
053300*****************************************************************
053400* EPTX mode - reverse LR-EPOCH-SECONDS back into display text.  *
053500* Always rendered in UTC (+0000); the alert clock never needs   *
053600* to know the originating line's own zone.                      *
053700*                                                                *
053800* The day/hour/minute/second split is three successive integer  *
053900* DIVIDEs straight off the epoch count - no GO TO needed for     *
054000* that part, only the year/month roll-forward below still uses  *
054100* the older GO TO style this module has carried since CR0000.    *
054200*****************************************************************
054300 6000-FORMAT-EPOCH-TO-TEXT.
054400    DIVIDE LR-EPOCH-SECONDS BY 86400 GIVING WS-REMAINDER-DAYS
054500            REMAINDER WS-SECONDS-OF-DAY.
054600 
054700    DIVIDE WS-SECONDS-OF-DAY BY 3600 GIVING WS-HOUR-NUM
054800            REMAINDER WS-SECONDS-OF-DAY.
054900    DIVIDE WS-SECONDS-OF-DAY BY 60   GIVING WS-MINUTE-NUM
055000            REMAINDER WS-SECOND-NUM.
055100 
055200    GO TO 6020-ROLL-YEARS.
055300 
055400 6020-ROLL-YEARS.
055500    MOVE 1970                        TO WS-YEAR-CURSOR.
055600    PERFORM 5000-TEST-LEAP-YEAR      THRU 5000-EXIT.
055700 
055800*****************************************************************
055900* Peel whole years off WS-REMAINDER-DAYS until what is left      *
056000* fits inside the current year - this is CR0634's fix point:     *
056100* the loop used to test "<= 365/366" and land one day into the   *
056200* following year on every 29 FEB run.                             *
056300*****************************************************************
056400 6020-YEAR-LOOP.
056500    IF  WS-IS-LEAP-YEAR
056600        IF  WS-REMAINDER-DAYS < 366
056700            GO TO 6030-FIND-MONTH
056800        END-IF
056900        SUBTRACT 366 FROM WS-REMAINDER-DAYS
057000    ELSE
057100        IF  WS-REMAINDER-DAYS < 365
057200            GO TO 6030-FIND-MONTH
057300        END-IF
057400        SUBTRACT 365 FROM WS-REMAINDER-DAYS
057500    END-IF.
057600    ADD 1                            TO WS-YEAR-CURSOR.
057700    PERFORM 5000-TEST-LEAP-YEAR      THRU 5000-EXIT.
057800    GO TO 6020-YEAR-LOOP.
057900 
058000*****************************************************************
058100* Same peel-off idea, one calendar month at a time, to land on   *
058200* the month and day-of-month the remaining days fall within.     *
058300*****************************************************************
058400 6030-FIND-MONTH.
058500    MOVE 1                           TO WS-MONTH-INDEX.
058600 6030-MONTH-LOOP.
058700    MOVE WS-MONTH-DAY-COUNT (WS-MONTH-INDEX)
058800                                    TO WS-MONTH-DAYS-LEFT.
058900    IF  WS-MONTH-INDEX = 2 AND WS-IS-LEAP-YEAR
059000        ADD 1                        TO WS-MONTH-DAYS-LEFT.
059100    IF  WS-REMAINDER-DAYS < WS-MONTH-DAYS-LEFT
059200        GO TO 6040-SET-OUTPUT
059300    END-IF.
059400    SUBTRACT WS-MONTH-DAYS-LEFT      FROM WS-REMAINDER-DAYS.
059500    ADD 1                            TO WS-MONTH-INDEX.
059600    GO TO 6030-MONTH-LOOP.
059700 
059800*****************************************************************
059900* Lay the rolled-forward fields into LR-TIMESTAMP's DD/MON/YYYY:*
060000* HH:MM:SS +ZZZZ picture, punctuation and all, then force the    *
060100* zone to a fixed UTC +0000 as noted above.                      *
060200*****************************************************************
060300 6040-SET-OUTPUT.
060400    ADD 1                            TO WS-REMAINDER-DAYS
060500                               GIVING WS-DAY-NUM.
060600    MOVE WS-DAY-NUM                  TO LR-TS-DAY.
060700    MOVE WS-MONTH-NAME (WS-MONTH-INDEX) TO LR-TS-MON.
060800    MOVE WS-YEAR-CURSOR               TO LR-TS-YEAR.
060900    MOVE WS-HOUR-NUM                  TO LR-TS-HOUR.
061000    MOVE WS-MINUTE-NUM                TO LR-TS-MINUTE.
061100    MOVE WS-SECOND-NUM                TO LR-TS-SECOND.
061200    MOVE '/'                          TO LR-TIMESTAMP (3:1)
061300                                          LR-TIMESTAMP (7:1).
061400    MOVE ':'                          TO LR-TIMESTAMP (12:1).
061500    MOVE ':'                          TO LR-TIMESTAMP (15:1).
061600    MOVE ':'                          TO LR-TIMESTAMP (18:1).
061700    MOVE '+'                          TO LR-TS-ZONE-SIGN.
061800    MOVE '0000'                       TO LR-TS-ZONE-HHMM.
061900 
062000 6000-EXIT.
062100    EXIT.
