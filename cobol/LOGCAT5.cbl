000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOGCAT5.
000300 AUTHOR.        D PALMER.
000400 INSTALLATION.  NETWORK SERVICES DIVISION - DATA CENTER SVCS.
000500 DATE-WRITTEN.  04/14/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* LOG'n-CAT - report formatter (Report/Printer).                *
001100*                                                                *
001200* Called by LOGCAT0 once per statistic snapshot (the all-time   *
001300* row, then one call per configured "latest window") and once   *
001400* at end of run for the alert history.  This module never       *
001500* OPENs or WRITEs the report itself - it only stages formatted  *
001600* 132-byte lines into LK-REPORT-OUTPUT / LK-ALERT-OUTPUT for     *
001700* LOGCAT0 to WRITE - the same "format here, let the step that    *
001800* owns the DD do the actual I/O" split this shop has kept since  *
001850* the dial-up port bank reports, so one DD change never touches  *
001870* the formatting logic.                                          *
001880*                                                                *
002000* LC5-MODE-CODE selects the job:                                *
002100*   STAT - rank and format one Statistic snapshot.              *
002200*   ALRT - format the full chronological alert-event history.   *
002300*                                                                *
002400* CHANGE LOG                                                    *
002500* ---------- ---- ---- ------------------------------------------*
002600* 04/14/87   DP   0000 INITIAL RELEASE - SHIFT UTILIZATION       *CR0000  
002700*                      SUMMARY FOR THE DIAL-UP PORT BANK.        *CR0000  
002800* 02/14/92   RJ   0210 ADDED THE LATEST-WINDOW BLOCK FORMAT -    *CR0210  
002900*                      WAS ALL-TIME ONLY UNTIL NOW.              *CR0210  
003000* 09/30/98   KMS  0461 Y2K REMEDIATION - TIMESTAMP TEXT ALREADY  *CR0461  
003100*                      CAME FROM LOGCAT1, REVIEWED/SIGNED OFF.   *CR0461  
003200* 06/05/01   TLW  0512 SECTION COLUMN WIDENED AND RELABELED FOR  *CR0512  
003300*                      THE NEW WEB FARM PATH NAMES.              *CR0512  
003400* 10/22/08   TLW  0588 ADDED ALRT MODE FOR THE WATCH DESK ALERT  *CR0588  
003500*                      TRAIL (WAS A SEPARATE ONE-OFF PROGRAM).   *CR0588  
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON  STATUS IS WS-EXTRA-TRACE-ON
004100            OFF STATUS IS WS-EXTRA-TRACE-OFF.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500*****************************************************************
004600* Define local variables.                                       *
004700*****************************************************************
004800 01  WS-PRINT-LINE            PIC  X(132) VALUE SPACES.
004900 77  WS-SUB-IDX               PIC  9(04) COMP   VALUE ZERO.
005000 77  WS-OUTER-IDX             PIC  9(04) COMP   VALUE ZERO.
005100 01  WS-BEST-IDX              PIC  9(04) COMP   VALUE ZERO.
005200 01  WS-ROWS-PRINTED          PIC  9(04) COMP   VALUE ZERO.
005300
005400*****************************************************************
005500* Edited display fields for the "value (rate/s)" columns.       *
005600*****************************************************************
005700 01  WS-COUNT-EDIT            PIC  ZZZZZZZZ9.
005800 01  WS-COUNT-RATE-EDIT       PIC  ZZZZZZZZ9.
005900 01  WS-BYTES-EDIT            PIC  Z(10)9.
006000 01  WS-BYTES-EDIT-RAW REDEFINES WS-BYTES-EDIT
006100                                 PIC  X(11).
006200 01  WS-BYTES-RATE-EDIT       PIC  Z(10)9.
006300 01  WS-METRIC-EDIT           PIC  ZZZZZZZZ9.
006400 01  WS-SECTION-LABEL         PIC  X(40) VALUE SPACES.
006500
006600*****************************************************************
006700* Rate = count/weight over the window length in whole seconds -  *
006800* held both as the BINARY quotient and the raw bytes behind it,  *
006900* since a window length of zero (a brand-new run) must not be    *
006950* divided into.  Neither figure is ever written anywhere - they  *
006960* are rebuilt fresh for every row this paragraph prints - so     *
006970* there is no packed-decimal retention case to make for them.    *
007100*****************************************************************
007200 01  WS-RATE-VALUES.
007300     05  WS-COUNT-RATE        PIC  9(09) COMP   VALUE ZERO.
007400     05  WS-BYTES-RATE        PIC  9(11) COMP   VALUE ZERO.
007500 01  WS-RATE-VALUES-RAW REDEFINES WS-RATE-VALUES
007600                                 PIC  X(12).
007700
007800*****************************************************************
007900* Working copy of the section table, sorted descending by       *
008000* STAT-REQUEST-COUNT (selection sort - the table is small,       *
008100* at most MAX-SECTION-COUNT rows, so this never runs hot).  The  *
008150* two count/weight columns are copied out of the packed LS-     *
008160* SECTION-TABLE rows into plain BINARY here - this table is      *
008170* thrown away at the end of the CALL, never written back, so     *
008180* the packed form buys nothing once the figures leave LOGSTAT.   *
008200*****************************************************************
008300 01  WS-SORT-TABLE.
008400     05  WS-SORT-COUNT        PIC  9(04) COMP   VALUE ZERO.
008500     05  WS-SORT-ROW OCCURS 100 TIMES
008600                                 INDEXED BY WS-SX BY WS-SX2.
008700         10  WS-SORT-SECTION  PIC  X(64)  VALUE SPACES.
008800         10  WS-SORT-REQUEST-COUNT
008900                                 PIC  9(09) COMP   VALUE ZERO.
009000         10  WS-SORT-BYTE-WEIGHT
009100                                 PIC  9(11) COMP   VALUE ZERO.
009200 01  WS-SORT-SWAP-ROW.
009300     05  WS-SWAP-SECTION      PIC  X(64)  VALUE SPACES.
009400     05  WS-SWAP-REQUEST-COUNT PIC  9(09) COMP   VALUE ZERO.
009500     05  WS-SWAP-BYTE-WEIGHT  PIC  9(11) COMP   VALUE ZERO.
009600 01  WS-SORT-SWAP-ROW-RAW REDEFINES WS-SORT-SWAP-ROW
009700                                 PIC  X(76).
009800
009900 01  WS-ALERT-TAG             PIC  X(11) VALUE SPACES.
010000
010100 LINKAGE SECTION.
010200 01  LC5-MODE-CODE            PIC  X(04).
010300     88  LC5-MODE-IS-STATISTIC         VALUE 'STAT'.
010400     88  LC5-MODE-IS-ALERT-HIST        VALUE 'ALRT'.
010500
010600 COPY LOGPARM.
010700 COPY LOGSTAT.
010800 COPY LOGALRT.
010900 COPY LOGRPT.
011000 01  LC5-WINDOW-LABEL         PIC  X(20).
011100 01  LC5-WINDOW-SECONDS       PIC  9(09) COMP.
011200
011300 PROCEDURE DIVISION USING LC5-MODE-CODE
011400                           LP-JOB-PARAMETERS
011500                           LS-STATISTIC
011600                           LC5-WINDOW-LABEL
011700                           LC5-WINDOW-SECONDS
011800                           LA-ALERT-EVENT-TABLE
011900                           LK-REPORT-OUTPUT
012000                           LK-ALERT-OUTPUT.
012100
012200*****************************************************************
012300* Main process.                                                 *
012400*****************************************************************
012500 0000-MAIN.
012600     IF  LC5-MODE-IS-STATISTIC
012700         PERFORM 1000-PRINT-STATISTIC-BLOCK THRU 1000-EXIT
012800     ELSE
012900         PERFORM 3000-PRINT-ALERT-HISTORY    THRU 3000-EXIT
013000     END-IF.
013100
013200     GOBACK.
013300
013400*****************************************************************
013500* Flow #6 - one snapshot's header, total row, and up to          *
013600* TOP-SECTION-COUNT ranked section rows.                        *
013700*****************************************************************
013800 1000-PRINT-STATISTIC-BLOCK.
013900     PERFORM 1900-APPEND-HEADER-LINES  THRU 1900-EXIT.
014000
014100     MOVE LS-TOTAL-REQUEST-COUNT       TO WS-COUNT-RATE.
014200     MOVE LS-TOTAL-BYTE-WEIGHT         TO WS-BYTES-RATE.
014300     PERFORM 1700-COMPUTE-RATES        THRU 1700-EXIT.
014400
014500     MOVE '*TOTAL*'                    TO WS-SECTION-LABEL.
014600     MOVE LS-TOTAL-REQUEST-COUNT       TO WS-COUNT-EDIT.
014700     MOVE LS-TOTAL-BYTE-WEIGHT         TO WS-BYTES-EDIT.
014800     PERFORM 1800-FORMAT-AND-APPEND    THRU 1800-EXIT.
014900
015000     PERFORM 2000-RANK-SECTIONS        THRU 2000-EXIT.
015100
015200     MOVE ZERO                         TO WS-ROWS-PRINTED.
015300     PERFORM 1600-PRINT-ONE-SECTION    THRU 1600-EXIT
015400             VARYING WS-SX FROM 1 BY 1
015500             UNTIL WS-SX > WS-SORT-COUNT
015600                OR WS-ROWS-PRINTED >= LP-TOP-SECTION-COUNT.
015700
015800 1000-EXIT.
015900     EXIT.
016000
016100 1600-PRINT-ONE-SECTION.
016200     MOVE WS-SORT-REQUEST-COUNT (WS-SX) TO WS-COUNT-RATE.
016300     MOVE WS-SORT-BYTE-WEIGHT (WS-SX)   TO WS-BYTES-RATE.
016400     PERFORM 1700-COMPUTE-RATES         THRU 1700-EXIT.
016500     MOVE SPACES                        TO WS-SECTION-LABEL.
016600     STRING '/' WS-SORT-SECTION (WS-SX)
016700             DELIMITED BY SIZE INTO WS-SECTION-LABEL.
016800     MOVE WS-SORT-REQUEST-COUNT (WS-SX) TO WS-COUNT-EDIT.
016900     MOVE WS-SORT-BYTE-WEIGHT (WS-SX)   TO WS-BYTES-EDIT.
017000     PERFORM 1800-FORMAT-AND-APPEND     THRU 1800-EXIT.
017100     ADD 1                               TO WS-ROWS-PRINTED.
017200
017300 1600-EXIT.
017400     EXIT.
017500
017600*****************************************************************
017700* Block header - control break on window label/duration.        *
017800*****************************************************************
017900 1900-APPEND-HEADER-LINES.
018000     MOVE SPACES                       TO WS-PRINT-LINE.
018100     STRING 'SECTION STATISTICS - ' LC5-WINDOW-LABEL
018200             DELIMITED BY SIZE INTO WS-PRINT-LINE.
018300     PERFORM 1950-APPEND-LINE          THRU 1950-EXIT.
018400
018500     MOVE SPACES                        TO WS-PRINT-LINE.
018600     STRING 'SECTION                                 COUNT'
018700             ' (RATE/S)'
018800             '       BYTES (RATE/S)'
018900             DELIMITED BY SIZE INTO WS-PRINT-LINE.
019000     PERFORM 1950-APPEND-LINE          THRU 1950-EXIT.
019100
019200 1900-EXIT.
019300     EXIT.
019400
019500*****************************************************************
019600* Rate = value / window length, integer divide, no rounding -   *
019700* zero when the window has no length yet (first tick of a run). *
019800*****************************************************************
019900 1700-COMPUTE-RATES.
020000     IF  LC5-WINDOW-SECONDS = ZERO
020100         MOVE ZERO                     TO WS-COUNT-RATE
020200         MOVE ZERO                     TO WS-BYTES-RATE
020300         GO TO 1700-EXIT
020400     END-IF.
020500
020600     DIVIDE WS-COUNT-RATE BY LC5-WINDOW-SECONDS
020700             GIVING WS-COUNT-RATE.
020800     DIVIDE WS-BYTES-RATE BY LC5-WINDOW-SECONDS
020900             GIVING WS-BYTES-RATE.
021000
021100     IF  WS-EXTRA-TRACE-ON
021200         DISPLAY 'LOGCAT5 0588 RATE PAIR RAW=' WS-RATE-VALUES-RAW
021300     END-IF.
021400
021500 1700-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900* Build one "section  count (rate/s)  bytes (rate/s)" row and   *
022000* append it to LK-REPORT-OUTPUT.                                *
022100*****************************************************************
022200 1800-FORMAT-AND-APPEND.
022300     MOVE WS-COUNT-RATE                TO WS-COUNT-RATE-EDIT.
022400     MOVE WS-BYTES-RATE                TO WS-BYTES-RATE-EDIT.
022500
022600     IF  WS-EXTRA-TRACE-ON
022700         DISPLAY 'LOGCAT5 0588 BYTES EDIT RAW=' WS-BYTES-EDIT-RAW
022800     END-IF.
022900
023000     MOVE SPACES                       TO WS-PRINT-LINE.
023100     STRING WS-SECTION-LABEL
023200             '  ' WS-COUNT-EDIT ' (' WS-COUNT-RATE-EDIT '/S)'
023300             '  ' WS-BYTES-EDIT ' (' WS-BYTES-RATE-EDIT '/S)'
023400             DELIMITED BY SIZE INTO WS-PRINT-LINE.
023500     PERFORM 1950-APPEND-LINE          THRU 1950-EXIT.
023600
023700 1800-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100* Common line-append with a bounds guard - a snapshot that      *
024200* somehow overruns the staging table is truncated, not abended.*
024300*****************************************************************
024400 1950-APPEND-LINE.
024500     IF  LK-REPORT-LINE-COUNT >= 120
024600         DISPLAY 'LOGCAT5 0588 REPORT STAGING TABLE FULL - LINE '
024700                 'DROPPED'
024800         GO TO 1950-EXIT
024900     END-IF.
025000
025100     ADD 1                              TO LK-REPORT-LINE-COUNT.
025200     MOVE WS-PRINT-LINE TO LK-REPORT-LINE (LK-REPORT-LINE-COUNT).
025300
025400 1950-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800* Top-N ranking comparator - descending STAT-REQUEST-COUNT      *
025900* only, STAT-BYTE-WEIGHT is carried but never compared.         *
026000*****************************************************************
026100 2000-RANK-SECTIONS.
026200     MOVE LS-SECTION-COUNT             TO WS-SORT-COUNT.
026300     PERFORM 2010-COPY-ONE-ROW         THRU 2010-EXIT
026400             VARYING WS-SX FROM 1 BY 1
026500             UNTIL WS-SX > WS-SORT-COUNT.
026600
026700     PERFORM 2020-SELECT-ONE-BEST      THRU 2020-EXIT
026800             VARYING WS-OUTER-IDX FROM 1 BY 1
026900             UNTIL WS-OUTER-IDX >= WS-SORT-COUNT.
027000
027100 2000-EXIT.
027200     EXIT.
027300
027400 2010-COPY-ONE-ROW.
027500     MOVE STAT-SECTION (WS-SX)      TO WS-SORT-SECTION (WS-SX).
027600     MOVE STAT-REQUEST-COUNT (WS-SX)
027700                                TO WS-SORT-REQUEST-COUNT (WS-SX).
027800     MOVE STAT-BYTE-WEIGHT (WS-SX)
027900                                TO WS-SORT-BYTE-WEIGHT (WS-SX).
028000
028100 2010-EXIT.
028200     EXIT.
028300
028400 2020-SELECT-ONE-BEST.
028500     SET WS-SX                     TO WS-OUTER-IDX.
028600     SET WS-BEST-IDX               TO WS-OUTER-IDX.
028700     PERFORM 2030-COMPARE-ONE-ROW  THRU 2030-EXIT
028800             VARYING WS-SX2 FROM WS-OUTER-IDX BY 1
028900             UNTIL WS-SX2 > WS-SORT-COUNT.
029000     IF  WS-BEST-IDX NOT = WS-OUTER-IDX
029100         SET WS-SX                 TO WS-OUTER-IDX
029200         MOVE WS-SORT-ROW (WS-SX)   TO WS-SORT-SWAP-ROW
029300         MOVE WS-SORT-ROW (WS-BEST-IDX) TO WS-SORT-ROW (WS-SX)
029400         MOVE WS-SORT-SWAP-ROW      TO WS-SORT-ROW (WS-BEST-IDX)
029500     END-IF.
029600
029700 2020-EXIT.
029800     EXIT.
029900
030000 2030-COMPARE-ONE-ROW.
030100     IF  WS-SORT-REQUEST-COUNT (WS-SX2)
030200             > WS-SORT-REQUEST-COUNT (WS-BEST-IDX)
030300         SET WS-BEST-IDX        TO WS-SX2
030400     END-IF.
030500
030600 2030-EXIT.
030700     EXIT.
030800
030900*****************************************************************
031000* Flow #6 - alert history, chronological order (the batch port  *
031100* has no live "most recent first" console to refresh).          *
031200*****************************************************************
031300 3000-PRINT-ALERT-HISTORY.
031400     MOVE ZERO                         TO LK-ALERT-LINE-COUNT.
031500     PERFORM 3100-FORMAT-ONE-EVENT     THRU 3100-EXIT
031600             VARYING LA-EX FROM 1 BY 1
031700             UNTIL LA-EX > LA-EVENT-COUNT.
031800
031900 3000-EXIT.
032000     EXIT.
032100
032200 3100-FORMAT-ONE-EVENT.
032300     IF  ALERT-IS-RAISED (LA-EX)
032400         MOVE '[RAISED]   '             TO WS-ALERT-TAG
032500     ELSE
032600         MOVE '[RELEASED] '             TO WS-ALERT-TAG
032700     END-IF.
032800
032900     MOVE ALERT-METRIC-VALUE (LA-EX)    TO WS-METRIC-EDIT.
033000     MOVE SPACES                        TO WS-PRINT-LINE.
033100
033200     IF  ALERT-IS-RAISED (LA-EX)
033300         STRING WS-ALERT-TAG ALERT-DESCRIPTION (LA-EX)
033400                 ' VALUE=' WS-METRIC-EDIT
033500                 ' SINCE=' ALERT-SINCE-TIMESTAMP (LA-EX)
033600                 DELIMITED BY SIZE INTO WS-PRINT-LINE
033700     ELSE
033800         STRING WS-ALERT-TAG ALERT-DESCRIPTION (LA-EX)
033900                 ' VALUE=' WS-METRIC-EDIT
034000                 ' SINCE=' ALERT-SINCE-TIMESTAMP (LA-EX)
034100                 ' UNTIL=' ALERT-UNTIL-TIMESTAMP (LA-EX)
034200                 DELIMITED BY SIZE INTO WS-PRINT-LINE
034300     END-IF.
034400
034500     IF  LK-ALERT-LINE-COUNT >= 500
034600         DISPLAY 'LOGCAT5 0588 ALERT STAGING TABLE FULL - EVENT '
034700                 'DROPPED'
034800         GO TO 3100-EXIT
034900     END-IF.
035000
035100     ADD 1                              TO LK-ALERT-LINE-COUNT.
035200     MOVE WS-PRINT-LINE TO LK-ALERT-LINE (LK-ALERT-LINE-COUNT).
035300
035400 3100-EXIT.
035500     EXIT.
