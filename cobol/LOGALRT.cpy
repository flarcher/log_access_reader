000100*****************************************************************
000200* LOGALRT - AlertState / AlertConfig / alert event history.      *
000300*                                                                *
000400* Laid out the same group-passed-downstream way this shop has    *
000500* always carried a table plus its running state through a CALL - *
000600* here the "downstream" consumer is the trailing alert section   *
000650* of the report, fed straight from LA-ALERT-EVENT-TABLE.         *
000700*****************************************************************
000750*****************************************************************
000760* LA-WINDOW-SECONDS and LA-THRESHOLD are carried forward at CALL   *
000770* time from the LP- job parameters in LOGPARM - they never get     *
000780* written to a file of their own, so there is no retention reason  *
000790* to pack them.  LA-CAPTURED-METRIC is likewise a working copy of  *
000795* the rate figure that tripped the alert, held only long enough to *
000797* be copied into the event row's ALERT-METRIC-VALUE below - binary *
000798* matches that field's own zoned PIC 9(9), not packed.             *
000799*****************************************************************
000800 01  LA-ALERT-TABLE.
000900     05  LA-ALERT-COUNT         PIC  9(02) COMP   VALUE 1.
001000     05  LA-ALERT-ENTRY OCCURS 5 TIMES
001100                                 INDEXED BY LA-AX.
001200         10  LA-WINDOW-SECONDS  PIC  9(09) COMP   VALUE ZERO.
001300         10  LA-THRESHOLD       PIC  9(09) COMP   VALUE ZERO.
001400         10  LA-ACTIVE-FLAG     PIC  X(01) VALUE 'N'.
001500             88  LA-IS-ACTIVE               VALUE 'Y'.
001600             88  LA-IS-INACTIVE             VALUE 'N'.
001700         10  LA-SINCE-TIMESTAMP PIC  X(26) VALUE SPACES.
001800         10  LA-CAPTURED-METRIC PIC  9(09) COMP   VALUE ZERO.
001900         10  FILLER             PIC  X(08) VALUE SPACES.
002000
002100 01  LA-ALERT-EVENT-TABLE.
002200     05  LA-EVENT-COUNT         PIC  9(04) COMP   VALUE ZERO.
002300     05  LA-EVENT-ENTRY OCCURS 500 TIMES
002400                                 INDEXED BY LA-EX.
002500         10  ALERT-DESCRIPTION  PIC  X(40) VALUE SPACES.
002600         10  ALERT-STATUS-FLAG  PIC  X(01) VALUE SPACES.
002700             88  ALERT-IS-RAISED            VALUE 'R'.
002800             88  ALERT-IS-RELEASED          VALUE 'D'.
002900         10  ALERT-METRIC-VALUE PIC  9(09) VALUE ZERO.
003000         10  ALERT-SINCE-TIMESTAMP
003100                                 PIC  X(26) VALUE SPACES.
003200         10  ALERT-UNTIL-TIMESTAMP
003300                                 PIC  X(26) VALUE SPACES.
003400         10  FILLER             PIC  X(08) VALUE SPACES.
