000100*****************************************************************
000200* LOGRPT - formatted report/alert line staging area, passed by  *
000300* LOGCAT0 into LOGCAT5 and written out exactly as received -    *
000400* LOGCAT5 never OPENs or WRITEs a file of its own (see LOGERR). *
000500*****************************************************************
000600 01  LK-REPORT-OUTPUT.
000700     05  LK-REPORT-LINE-COUNT   PIC  9(04) COMP   VALUE ZERO.
000800     05  FILLER                 PIC  X(06) VALUE SPACES.
000900     05  LK-REPORT-LINE OCCURS 120 TIMES
001000                                 PIC  X(132) VALUE SPACES.
001100
001200 01  LK-ALERT-OUTPUT.
001300     05  LK-ALERT-LINE-COUNT    PIC  9(04) COMP   VALUE ZERO.
001400     05  FILLER                 PIC  X(06) VALUE SPACES.
001500     05  LK-ALERT-LINE OCCURS 500 TIMES
001600                                 PIC  X(132) VALUE SPACES.
