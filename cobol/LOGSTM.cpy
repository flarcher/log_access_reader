000100*****************************************************************
000200* LOGSTM - merge-source Statistic, same shape as LOGSTAT but its *
000300* own copybook - a CALL's linkage cannot alias the same group    *
000400* twice under two different 01-level names, so the merge source  *
000500* and the merge destination each need their own copybook even    *
000600* though they carry identical fields, letting LOGCAT2's MG mode   *
000650* take a source and a destination accumulator in one CALL.       *
000680*****************************************************************
000700 01  LM-STATISTIC.
000800     05  LM-TOTAL-ROW.
000900         10  LM-TOTAL-REQUEST-COUNT
001000                                 PIC  9(09) COMP-3 VALUE ZERO.
001100         10  LM-TOTAL-BYTE-WEIGHT
001200                                 PIC  9(11) COMP-3 VALUE ZERO.
001300     05  LM-SECTION-COUNT       PIC  9(04) COMP   VALUE ZERO.
001400     05  LM-SECTION-TABLE OCCURS 100 TIMES
001500                                 INDEXED BY LM-SX.
001600         10  LM-SECTION-STAT.
001700             15  LM-STAT-SECTION
001800                                 PIC  X(64)  VALUE SPACES.
001900             15  LM-STAT-REQUEST-COUNT
002000                                 PIC  9(09) COMP-3 VALUE ZERO.
002100             15  LM-STAT-BYTE-WEIGHT
002200                                 PIC  9(11) COMP-3 VALUE ZERO.
002300         10  FILLER             PIC  X(12)  VALUE SPACES.
