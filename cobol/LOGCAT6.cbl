000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOGCAT6.
000300 AUTHOR.        R FRERKING.
000400 INSTALLATION.  NETWORK SERVICES DIVISION - DATA CENTER SVCS.
000500 DATE-WRITTEN.  05/30/95.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* LOG'n-CAT - section table admission control.                 *
001100*                                                                *
001200* Decides whether one more distinct section may still be       *
001300* opened in an accumulator's section table.  This is a pure     *
001400* memory-bound control, not a business eligibility rule - no    *
001500* error is ever signalled back to the caller, only a Y/N flag.  *
001600*                                                                *
001650* One CALL, one decision: compute the current cap from the two  *
001660* job parameters (falling back to the flat MAX-SECTION-COUNT    *
001670* parameter if the ratio math nets to zero), compare the        *
001680* caller's current row count against it, and set the flag.      *
001690* Nothing here is retained between calls - the caller (LOGCAT2) *
001695* owns the actual row count, this program only judges it.       *
001700* CHANGE LOG                                                    *
001800* ---------- ---- ---- ------------------------------------------*
001900* 05/30/95   RF   0288 INITIAL RELEASE - CARDINALITY CAP WAS A   *CR0288  
002000*                      COMPILED LITERAL IN LOGCAT2 UNTIL NOW,    *CR0288  
002100*                      SPLIT OUT SO OPS CAN RETUNE IT WITHOUT    *CR0288  
002200*                      TOUCHING THE ACCUMULATOR LOGIC.           *CR0288  
002300* 10/22/08   TLW  0588 CAP DERIVED FROM TOP-SECTION-COUNT TIMES  *CR0588  
002400*                      THE RATIO JOB PARAMETER (WAS A FLAT 100). *CR0588  
002450* 02/11/14   DMP  0655 RATIO/LIMIT MATH MOVED OFF PACKED DECIMAL *CR0655  
002460*                      TO PLAIN BINARY - CAPACITY PLANNING NEVER *CR0655  
002470*                      NEEDED THE SIGN OR FRACTIONAL DIGIT, AND  *CR0655  
002480*                      OPS WANTED A CALL TALLY AND A HEADROOM    *CR0655  
002490*                      WARNING FLAG FOR THE NIGHTLY WATCH REPORT.*CR0655  
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     UPSI-0 ON  STATUS IS WS-EXTRA-TRACE-ON
003000            OFF STATUS IS WS-EXTRA-TRACE-OFF.
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300
003400*****************************************************************
003500* Define local variables.                                       *
003550*                                                                *
003560* The limit and ratio fields are plain BINARY, not packed - they *
003570* are scratch arithmetic for one CALL, never written to a file   *
003580* or carried between runs, so there is no reason to pay the      *
003590* packed-decimal unpack/repack cost the way a retained field     *
003595* (a stored count, a file key) would earn its keep.              *
003600*****************************************************************
003650 77  WS-CALL-TALLY           PIC  9(06) COMP   VALUE ZERO.
003680 77  WS-HEADROOM-FLAG        PIC  X(01) VALUE 'N'.
003681     88  WS-NEAR-CAP                       VALUE 'Y'.
003682     88  WS-NOT-NEAR-CAP                   VALUE 'N'.
003700 01  WS-COMPUTED-LIMIT       PIC  9(05) COMP   VALUE ZERO.
003800 01  WS-COMPUTED-LIMIT-DISPLAY REDEFINES WS-COMPUTED-LIMIT
003900                                 PIC  X(04).
004000
004050*****************************************************************
004060* WS-RATIO-TOP/-FACTOR hold the two job parameters just long     *
004070* enough to multiply them; WS-RATIO-CHECK-RAW lets the one-shot  *
004080* startup trace dump both bytes together instead of two DISPLAYs.*
004090*****************************************************************
004100 01  WS-RATIO-CHECK.
004200     05  WS-RATIO-TOP        PIC  9(03) COMP   VALUE ZERO.
004300     05  WS-RATIO-FACTOR     PIC  9(03) COMP   VALUE ZERO.
004400 01  WS-RATIO-CHECK-RAW REDEFINES WS-RATIO-CHECK
004500                                 PIC  X(04).
004600
004650*****************************************************************
004660* Edited copy of the rejected count, used only in the console    *
004670* trace line below - never compared against, never stored.      *
004690*****************************************************************
004700 01  WS-CURRENT-COUNT-EDIT   PIC  X(04) VALUE SPACES.
004800 01  WS-CURRENT-COUNT-NUM REDEFINES WS-CURRENT-COUNT-EDIT
004900                                 PIC  9(04).
005000
005100 LINKAGE SECTION.
005200 COPY LOGPARM.
005300 01  LK-CURRENT-COUNT        PIC  9(04) COMP.
005400 01  LK-ADMIT-FLAG           PIC  X(01).
005500     88  LK-ADMIT-NEW-SECTION             VALUE 'Y'.
005600     88  LK-REJECT-NEW-SECTION             VALUE 'N'.
005700
005800 PROCEDURE DIVISION USING LP-JOB-PARAMETERS
005900                           LK-CURRENT-COUNT
006000                           LK-ADMIT-FLAG.
006100
006200*****************************************************************
006300* Main process.                                                 *
006400*                                                                *
006450* WS-CALL-TALLY is a pure diagnostic - it never gates anything,  *
006460* it only lets the optional startup trace show how many times    *
006470* this step has been asked to admit a section so far this run.   *
006500*****************************************************************
006550 0000-MAIN.
006600     ADD 1                            TO WS-CALL-TALLY.
006650     PERFORM 1000-CHECK-SECTION-ADMISSION THRU 1000-EXIT.
006700
006800     IF  WS-EXTRA-TRACE-ON
006900         DISPLAY 'LOGCAT6 0655 CALL=' WS-CALL-TALLY
006950                 ' LIMIT=' WS-COMPUTED-LIMIT-DISPLAY
006960                 ' NEAR-CAP=' WS-HEADROOM-FLAG
006970                 ' FLAG=' LK-ADMIT-FLAG
007100     END-IF.
007200
007300     GOBACK.
007400
007500*****************************************************************
007600* MAX-SECTION-COUNT = TOP-SECTION-COUNT * MAX-SECTION-COUNT-    *
007700* RATIO (defaults 10 and 10, so 100).  WS-HEADROOM-FLAG is set   *
007750* once the caller's row count is already at 90% of that limit -  *
007760* the nightly watch report reads it to flag a shop that is about *
007770* to start dropping sections rather than finding out from a gap  *
007780* in tomorrow's ranking.                                         *
007800*****************************************************************
007900 1000-CHECK-SECTION-ADMISSION.
008000     MOVE LP-TOP-SECTION-COUNT    TO WS-RATIO-TOP.
008100     MOVE LP-MAX-SECTION-RATIO    TO WS-RATIO-FACTOR.
008200     COMPUTE WS-COMPUTED-LIMIT = WS-RATIO-TOP * WS-RATIO-FACTOR.
008300
008400     IF  WS-COMPUTED-LIMIT = ZERO
008500         MOVE LP-MAX-SECTION-COUNT TO WS-COMPUTED-LIMIT.
008600
008650     SET WS-NOT-NEAR-CAP          TO TRUE.
008660     IF  LK-CURRENT-COUNT * 10 >= WS-COMPUTED-LIMIT * 9
008670         SET WS-NEAR-CAP          TO TRUE.
008700
008800     IF  LK-CURRENT-COUNT < WS-COMPUTED-LIMIT
008900         SET LK-ADMIT-NEW-SECTION  TO TRUE
009000     ELSE
009100         SET LK-REJECT-NEW-SECTION TO TRUE
009200         MOVE LK-CURRENT-COUNT      TO WS-CURRENT-COUNT-NUM
009300         DISPLAY 'LOGCAT6 0288 SECTION CAP '
009400                 WS-COMPUTED-LIMIT-DISPLAY
009500                 ' REACHED AT COUNT ' WS-CURRENT-COUNT-EDIT
009600     END-IF.
009700
009800 1000-EXIT.
009900     EXIT.
