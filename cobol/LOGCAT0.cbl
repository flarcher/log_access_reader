000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOGCAT0.
000300 AUTHOR.        Rich Jackson and Randy Frerking.
000400 INSTALLATION.  NETWORK SERVICES DIVISION - DATA CENTER SVCS.
000500 DATE-WRITTEN.  04/06/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* LOG'n-CAT - main batch driver.                                *
001100*                                                                *
001200* Reads the access-journal end to end, accumulates the overall  *
001300* and windowed traffic statistics, watches the configured        *
001400* alert(s) for idle/alerting transitions, and prints one final   *
001500* snapshot report plus the alert history - a batch stand-in for *
001600* the old PLT task's continuous URIMAP sweep.                    *
001700*                                                                *
001800* 1).  Read ACCESS-LOG-FILE to end of file.                     *
001900* 2).  For each line that parses: accumulate into the running    *
002000*      Statistic, bucket it for windowed reduction, and check    *
002100*      every configured alert.                                   *
002200* 3).  At end of file: print the all-time block, one block per   *
002300*      configured "latest window", and the alert history.        *
002400*                                                                *
002500* CHANGE LOG                                                    *
002600* ---------- ---- ---- ------------------------------------------*
002700* 04/06/87   RJ   0000 INITIAL RELEASE - RAN AS A PLT TASK,      *CR0000  
002800*                      SWEPT THE DIAL-UP PORT JOURNAL NIGHTLY.   *CR0000  
002900* 02/14/92   RJ   0210 ADDED THE LATEST-WINDOW REDUCTION PASS    *CR0210  
003000*                      AND THE FIRST HIGH-UTILIZATION ALERT.     *CR0210  
003100* 05/30/95   RF   0288 SECTION CARDINALITY CAP WIRED IN (SEE     *CR0288  
003200*                      LOGCAT6); SPLIT OUT OF THE PLT SCHEDULE   *CR0288  
003300*                      INTO ITS OWN BATCH STEP, PGMLOGC0.        *CR0288  
003400* 09/30/98   KMS  0461 Y2K REMEDIATION - REVIEWED END TO END,    *CR0461  
003500*                      4-DIGIT YEAR CONFIRMED THROUGHOUT.        *CR0461  
003600* 06/05/01   TLW  0512 REPOINTED AT THE WEB FARM HIT LOGS; DD    *CR0512  
003700*                      ACCESSLG NOW COMBINED LOG FORMAT TEXT.    *CR0512  
003800* 10/22/08   TLW  0588 MULTIPLE LATEST-WINDOW BLOCKS ADDED (WAS  *CR0588  
003900*                      ONE FIXED WINDOW); PURGE CUTOFF NOW USES  *CR0588  
004000*                      THE LONGEST WINDOW STILL CONFIGURED.      *CR0588  
004100* 07/19/13   DMP  0634 ALERTS-FILE SPLIT OUT OF THE REPORT FILE  *CR0634  
004200*                      SO THE WATCH DESK CAN TAIL IT SEPARATELY. *CR0634  
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON  STATUS IS WS-EXTRA-TRACE-ON
004900            OFF STATUS IS WS-EXTRA-TRACE-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ACCESS-LOG-FILE    ASSIGN TO ACCESSLG
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-ACCESS-LOG-STATUS.
005500     SELECT REPORT-FILE        ASSIGN TO RPTOUT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-REPORT-STATUS.
005800     SELECT ALERTS-FILE        ASSIGN TO ALERTLG
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-ALERTS-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  ACCESS-LOG-FILE.
006600 01  AL-INPUT-LINE             PIC  X(2028).
006700
006800 FD  REPORT-FILE.
006900 01  RP-PRINT-LINE             PIC  X(132).
007000
007100 FD  ALERTS-FILE.
007200 01  AT-PRINT-LINE             PIC  X(132).
007300
007400 WORKING-STORAGE SECTION.
007500
007600*****************************************************************
007700* Define local variables.                                       *
007800*****************************************************************
007900 01  WS-ACCESS-LOG-STATUS      PIC  X(02) VALUE '00'.
008000 01  WS-REPORT-STATUS          PIC  X(02) VALUE '00'.
008100 01  WS-ALERTS-STATUS          PIC  X(02) VALUE '00'.
008200 77  WS-EOF-FLAG               PIC  X(01) VALUE 'N'.
008300     88  WS-END-OF-FILE                     VALUE 'Y'.
008400     88  WS-NOT-END-OF-FILE                 VALUE 'N'.
008500 77  WS-FIRST-SEEN-FLAG        PIC  X(01) VALUE 'N'.
008600     88  WS-FIRST-RECORD-SEEN               VALUE 'Y'.
008700     88  WS-FIRST-RECORD-NOT-SEEN            VALUE 'N'.
008800
008900 01  WS-FIRST-EPOCH-SECONDS    PIC  9(10) COMP-3 VALUE ZERO.
009000 01  WS-AS-OF-EPOCH            PIC  9(10) COMP-3 VALUE ZERO.
009100 01  WS-ELAPSED-SECONDS        PIC  9(09) COMP   VALUE ZERO.
009200 01  WS-ELAPSED-SECONDS-RAW REDEFINES WS-ELAPSED-SECONDS
009300                                 PIC  X(04).
009400 01  WS-LONGEST-WINDOW-SECS    PIC  9(09) COMP   VALUE ZERO.
009500 01  WS-AS-OF-EPOCH-RAW REDEFINES WS-AS-OF-EPOCH
009600                                 PIC  X(06).
009700 01  WS-ZERO-EPOCH             PIC  9(10) COMP-3 VALUE ZERO.
009800 01  WS-ZERO-SECONDS           PIC  9(09) COMP   VALUE ZERO.
009900
010000 01  WS-ALERT-IDX              PIC  9(02) COMP   VALUE ZERO.
010100 01  WS-WINDOW-IDX             PIC  9(02) COMP   VALUE ZERO.
010200 01  WS-LINE-IDX               PIC  9(04) COMP   VALUE ZERO.
010300 01  WS-WINDOW-LABEL           PIC  X(20) VALUE SPACES.
010400 01  WS-WINDOW-LABEL-EDIT      PIC  ZZZZZZZZ9.
010500 01  WS-PRINT-LINE             PIC  X(80) VALUE SPACES.
010600
010700*****************************************************************
010800* Mode-code literals for the CALLs below, and a byte view of    *
010900* the whole set kept together for the one-shot startup trace.   *
011000*****************************************************************
011100 01  WS-MODE-CODES.
011200     05  WS-PARS-MODE          PIC  X(04) VALUE 'PARS'.
011300     05  WS-AC-MODE            PIC  X(02) VALUE 'AC'.
011400     05  WS-BK-MODE            PIC  X(02) VALUE 'BK'.
011500     05  WS-RD-MODE            PIC  X(02) VALUE 'RD'.
011600     05  WS-PG-MODE            PIC  X(02) VALUE 'PG'.
011700     05  WS-STAT-MODE          PIC  X(04) VALUE 'STAT'.
011800     05  WS-ALRT-MODE          PIC  X(04) VALUE 'ALRT'.
011900     05  FILLER                PIC  X(04) VALUE SPACES.
012000 01  WS-MODE-CODES-RAW REDEFINES WS-MODE-CODES
012100                                 PIC  X(24).
012200
012300 COPY LOGPARM.
012400 COPY LOGREC.
012500 COPY LOGSTAT.
012600 COPY LOGSTM.
012700 COPY LOGBKT.
012800 COPY LOGALRT.
012900 COPY LOGRPT.
013000 COPY LOGERR.
013100
013200 PROCEDURE DIVISION.
013300
013400*****************************************************************
013500* Main process.                                                 *
013600*****************************************************************
013700     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
013800     PERFORM 2000-OPEN-FILES         THRU 2000-EXIT.
013900     PERFORM 3000-READ-ACCESS-LOG    THRU 3000-EXIT
014000             WITH TEST AFTER
014100             UNTIL WS-END-OF-FILE.
014200     PERFORM 8000-PRODUCE-REPORT     THRU 8000-EXIT.
014300     PERFORM 9000-CLOSE-FILES        THRU 9000-EXIT.
014400
014500     STOP RUN.
014600
014700*****************************************************************
014800* Set up the job parameters that used to ride in on the PARM    *
014900* card (see LOGPARM), clear every working table, and build the  *
015000* one configured alert plus the one configured "latest window". *
015100*****************************************************************
015200 1000-INITIALIZE.
015300     INITIALIZE LS-STATISTIC.
015400     INITIALIZE LM-STATISTIC.
015500     INITIALIZE LB-BUCKET-TABLE.
015600     INITIALIZE LA-ALERT-TABLE.
015700     INITIALIZE LA-ALERT-EVENT-TABLE.
015800     INITIALIZE LK-REPORT-OUTPUT.
015900     INITIALIZE LK-ALERT-OUTPUT.
016000
016100     MOVE 'N'                         TO WS-EOF-FLAG.
016200     MOVE 'N'                         TO WS-FIRST-SEEN-FLAG.
016300     MOVE ZERO                        TO WS-FIRST-EPOCH-SECONDS
016400                                          WS-AS-OF-EPOCH.
016500
016600     MOVE 1                           TO LA-ALERT-COUNT.
016700     MOVE LP-ALERT-WINDOW-SECS        TO LA-WINDOW-SECONDS (1).
016800     MOVE LP-ALERT-THRESHOLD          TO LA-THRESHOLD (1).
016900     MOVE 'N'                         TO LA-ACTIVE-FLAG (1).
017000
017100*    LP-REPORT-WINDOW-TAB is an OCCURS table, so its entries     *
017200*    cannot carry a compiled VALUE clause the way the other     *
017300*    LOGPARM fields do; the one "latest window" this shop runs  *
017400*    with is set here instead, to the fixed default of 60.      *
017500     MOVE 60                      TO LP-REPORT-WINDOW-SECS (1).
017600
017700     MOVE LA-WINDOW-SECONDS (1)       TO WS-LONGEST-WINDOW-SECS.
017800     PERFORM 1050-FIND-LONGEST-WINDOW THRU 1050-EXIT
017900             VARYING WS-WINDOW-IDX FROM 1 BY 1
018000             UNTIL WS-WINDOW-IDX > LP-REPORT-WINDOW-COUNT.
018100
018200     IF  WS-EXTRA-TRACE-ON
018300         DISPLAY 'LOGCAT0 0588 MODE CODES=' WS-MODE-CODES-RAW
018400     END-IF.
018500
018600 1000-EXIT.
018700     EXIT.
018800
018900 1050-FIND-LONGEST-WINDOW.
019000     IF  LP-REPORT-WINDOW-SECS (WS-WINDOW-IDX)
019100             > WS-LONGEST-WINDOW-SECS
019200         MOVE LP-REPORT-WINDOW-SECS (WS-WINDOW-IDX)
019300                                  TO WS-LONGEST-WINDOW-SECS
019400     END-IF.
019500
019600 1050-EXIT.
019700     EXIT.
019800
019900*****************************************************************
020000* Open the journal for input and the two output trails; an      *
020100* OPEN failure is fatal (9997/9999) since nothing downstream    *
020200* can run without its files.                                    *
020300*****************************************************************
020400 2000-OPEN-FILES.
020500     OPEN INPUT  ACCESS-LOG-FILE.
020600     IF  WS-ACCESS-LOG-STATUS NOT = '00'
020700         MOVE 'OPEN-I'                TO FE-FN
020800         MOVE WS-ACCESS-LOG-STATUS    TO FE-STATUS
020900         MOVE '2000'                  TO FE-PARAGRAPH
021000         MOVE 'ACCESSLG'              TO FE-DS
021100         PERFORM 9997-FILE-STATUS-ERROR THRU 9997-EXIT
021200     END-IF.
021300
021400     OPEN OUTPUT REPORT-FILE.
021500     IF  WS-REPORT-STATUS NOT = '00'
021600         MOVE 'OPEN-O'                TO FE-FN
021700         MOVE WS-REPORT-STATUS        TO FE-STATUS
021800         MOVE '2000'                  TO FE-PARAGRAPH
021900         MOVE 'RPTOUT  '              TO FE-DS
022000         PERFORM 9997-FILE-STATUS-ERROR THRU 9997-EXIT
022100     END-IF.
022200
022300     OPEN OUTPUT ALERTS-FILE.
022400     IF  WS-ALERTS-STATUS NOT = '00'
022500         MOVE 'OPEN-O'                TO FE-FN
022600         MOVE WS-ALERTS-STATUS        TO FE-STATUS
022700         MOVE '2000'                  TO FE-PARAGRAPH
022800         MOVE 'ALERTLG '              TO FE-DS
022900         PERFORM 9997-FILE-STATUS-ERROR THRU 9997-EXIT
023000     END-IF.
023100
023200 2000-EXIT.
023300     EXIT.
023400
023500*****************************************************************
023600* Flow #1 - one READ, then (if it parses) the whole per-record  *
023700* chain: accumulate, bucket, and check the alert(s).            *
023800*****************************************************************
023900 3000-READ-ACCESS-LOG.
024000     READ ACCESS-LOG-FILE INTO LR-INPUT-RECORD
024100         AT END
024200             SET WS-END-OF-FILE        TO TRUE
024300         NOT AT END
024400             PERFORM 3100-PROCESS-ONE-LINE THRU 3100-EXIT
024500     END-READ.
024600
024700     IF  WS-NOT-END-OF-FILE AND WS-ACCESS-LOG-STATUS NOT = '00'
024800         MOVE 'READ'                  TO FE-FN
024900         MOVE WS-ACCESS-LOG-STATUS    TO FE-STATUS
025000         MOVE '3000'                  TO FE-PARAGRAPH
025100         MOVE 'ACCESSLG'              TO FE-DS
025200         PERFORM 9997-FILE-STATUS-ERROR THRU 9997-EXIT
025300     END-IF.
025400
025500 3000-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900* Parse the line; a line that fails validation contributes to  *
026000* nothing downstream, per the mandatory-timestamp rule.         *
026100*****************************************************************
026200 3100-PROCESS-ONE-LINE.
026300     CALL 'LOGCAT1' USING WS-PARS-MODE
026400                           LP-JOB-PARAMETERS
026500                           LR-INPUT-RECORD
026600                           LR-PARSED-RECORD.
026700
026800     IF  LR-IS-INVALID
026900         GO TO 3100-EXIT
027000     END-IF.
027100
027200     IF  WS-FIRST-RECORD-NOT-SEEN
027300         SET WS-FIRST-RECORD-SEEN     TO TRUE
027400         MOVE LR-EPOCH-SECONDS        TO WS-FIRST-EPOCH-SECONDS
027500     END-IF.
027600     MOVE LR-EPOCH-SECONDS            TO WS-AS-OF-EPOCH.
027700
027800     CALL 'LOGCAT2' USING WS-AC-MODE
027900                           LP-JOB-PARAMETERS
028000                           LS-STATISTIC
028100                           LR-PARSED-RECORD
028200                           LM-STATISTIC.
028300
028400     CALL 'LOGCAT3' USING WS-BK-MODE
028500                           LP-JOB-PARAMETERS
028600                           LB-BUCKET-TABLE
028700                           LR-PARSED-RECORD
028800                           WS-ZERO-EPOCH
028900                           WS-ZERO-SECONDS
029000                           LM-STATISTIC.
029100
029200     PERFORM 3200-CHECK-ALERTS        THRU 3200-EXIT.
029300
029400     CALL 'LOGCAT3' USING WS-PG-MODE
029500                           LP-JOB-PARAMETERS
029600                           LB-BUCKET-TABLE
029700                           LR-PARSED-RECORD
029800                           WS-AS-OF-EPOCH
029900                           WS-LONGEST-WINDOW-SECS
030000                           LM-STATISTIC.
030100
030200 3100-EXIT.
030300     EXIT.
030400
030500*****************************************************************
030600* Flow #5 - reduce each alert's trailing window and hand it to  *
030700* LOGCAT4 for the idle/alerting edge check, one alert at a time.*
030800*****************************************************************
030900 3200-CHECK-ALERTS.
031000     PERFORM 3210-CHECK-ONE-ALERT THRU 3210-EXIT
031100             VARYING WS-ALERT-IDX FROM 1 BY 1
031200             UNTIL WS-ALERT-IDX > LA-ALERT-COUNT.
031300
031400 3200-EXIT.
031500     EXIT.
031600
031700 3210-CHECK-ONE-ALERT.
031800     CALL 'LOGCAT3' USING WS-RD-MODE
031900                           LP-JOB-PARAMETERS
032000                           LB-BUCKET-TABLE
032100                           LR-PARSED-RECORD
032200                           WS-AS-OF-EPOCH
032300                           LA-WINDOW-SECONDS (WS-ALERT-IDX)
032400                           LM-STATISTIC.
032500     CALL 'LOGCAT4' USING LP-JOB-PARAMETERS
032600                           LA-ALERT-TABLE
032700                           LA-ALERT-EVENT-TABLE
032800                           WS-ALERT-IDX
032900                           LR-PARSED-RECORD
033000                           WS-AS-OF-EPOCH
033100                           LM-STATISTIC.
033200
033300 3210-EXIT.
033400     EXIT.
033500
033600*****************************************************************
033700* Flow #6 - the all-time block, one block per configured        *
033800* "latest window", then the alert history, all staged by        *
033900* LOGCAT5 and written here line by line.                        *
034000*****************************************************************
034100 8000-PRODUCE-REPORT.
034200     IF  WS-FIRST-RECORD-NOT-SEEN
034300         DISPLAY 'LOGCAT0 0634 NO VALID RECORDS READ - REPORT IS '
034400                 'THE EMPTY ALL-TIME BLOCK ONLY'
034500     END-IF.
034600
034700     IF  WS-EXTRA-TRACE-ON
034800         DISPLAY 'LOGCAT0 0634 AS-OF-EPOCH RAW='
034900                 WS-AS-OF-EPOCH-RAW
035000     END-IF.
035100
035200     COMPUTE WS-ELAPSED-SECONDS =
035300             WS-AS-OF-EPOCH - WS-FIRST-EPOCH-SECONDS + 1.
035400
035500     MOVE 'ALL-TIME'                   TO WS-WINDOW-LABEL.
035600     CALL 'LOGCAT5' USING WS-STAT-MODE
035700                           LP-JOB-PARAMETERS
035800                           LS-STATISTIC
035900                           WS-WINDOW-LABEL
036000                           WS-ELAPSED-SECONDS
036100                           LA-ALERT-EVENT-TABLE
036200                           LK-REPORT-OUTPUT
036300                           LK-ALERT-OUTPUT.
036400
036500     PERFORM 8100-PRINT-ONE-WINDOW THRU 8100-EXIT
036600             VARYING WS-WINDOW-IDX FROM 1 BY 1
036700             UNTIL WS-WINDOW-IDX > LP-REPORT-WINDOW-COUNT.
036800
036900     CALL 'LOGCAT5' USING WS-ALRT-MODE
037000                           LP-JOB-PARAMETERS
037100                           LS-STATISTIC
037200                           WS-WINDOW-LABEL
037300                           WS-ZERO-SECONDS
037400                           LA-ALERT-EVENT-TABLE
037500                           LK-REPORT-OUTPUT
037600                           LK-ALERT-OUTPUT.
037700
037800     PERFORM 8200-WRITE-ONE-REPORT-LINE THRU 8200-EXIT
037900             VARYING WS-LINE-IDX FROM 1 BY 1
038000             UNTIL WS-LINE-IDX > LK-REPORT-LINE-COUNT.
038100
038200     PERFORM 8300-WRITE-ONE-ALERT-LINE THRU 8300-EXIT
038300             VARYING WS-LINE-IDX FROM 1 BY 1
038400             UNTIL WS-LINE-IDX > LK-ALERT-LINE-COUNT.
038500
038600 8000-EXIT.
038700     EXIT.
038800
038900 8100-PRINT-ONE-WINDOW.
039000     CALL 'LOGCAT3' USING WS-RD-MODE
039100                           LP-JOB-PARAMETERS
039200                           LB-BUCKET-TABLE
039300                           LR-PARSED-RECORD
039400                           WS-AS-OF-EPOCH
039500                           LP-REPORT-WINDOW-SECS (WS-WINDOW-IDX)
039600                           LM-STATISTIC.
039700     MOVE LP-REPORT-WINDOW-SECS (WS-WINDOW-IDX)
039800                               TO WS-WINDOW-LABEL-EDIT.
039900     MOVE SPACES                TO WS-WINDOW-LABEL.
040000     STRING 'LATEST ' WS-WINDOW-LABEL-EDIT ' SECONDS'
040100             DELIMITED BY SIZE INTO WS-WINDOW-LABEL.
040200     CALL 'LOGCAT5' USING WS-STAT-MODE
040300                           LP-JOB-PARAMETERS
040400                           LM-STATISTIC
040500                           WS-WINDOW-LABEL
040600                           LP-REPORT-WINDOW-SECS (WS-WINDOW-IDX)
040700                           LA-ALERT-EVENT-TABLE
040800                           LK-REPORT-OUTPUT
040900                           LK-ALERT-OUTPUT.
041000
041100 8100-EXIT.
041200     EXIT.
041300
041400 8200-WRITE-ONE-REPORT-LINE.
041500     MOVE LK-REPORT-LINE (WS-LINE-IDX) TO RP-PRINT-LINE.
041600     WRITE RP-PRINT-LINE.
041700     IF  WS-REPORT-STATUS NOT = '00'
041800         MOVE 'WRITE'              TO FE-FN
041900         MOVE WS-REPORT-STATUS     TO FE-STATUS
042000         MOVE '8000'               TO FE-PARAGRAPH
042100         MOVE 'RPTOUT  '           TO FE-DS
042200         PERFORM 9997-FILE-STATUS-ERROR THRU 9997-EXIT
042300     END-IF.
042400
042500 8200-EXIT.
042600     EXIT.
042700
042800 8300-WRITE-ONE-ALERT-LINE.
042900     MOVE LK-ALERT-LINE (WS-LINE-IDX) TO AT-PRINT-LINE.
043000     WRITE AT-PRINT-LINE.
043100     IF  WS-ALERTS-STATUS NOT = '00'
043200         MOVE 'WRITE'              TO FE-FN
043300         MOVE WS-ALERTS-STATUS     TO FE-STATUS
043400         MOVE '8000'               TO FE-PARAGRAPH
043500         MOVE 'ALERTLG '           TO FE-DS
043600         PERFORM 9997-FILE-STATUS-ERROR THRU 9997-EXIT
043700     END-IF.
043800
043900 8300-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300* Close every file; a CLOSE failure is logged but does not      *
044400* abend the step, the run's output is already on disk by now.  *
044500*****************************************************************
044600 9000-CLOSE-FILES.
044700     CLOSE ACCESS-LOG-FILE.
044800     CLOSE REPORT-FILE.
044900     CLOSE ALERTS-FILE.
045000
045100 9000-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500* File Status error - log the bad status and the failing DD to *
045600* the console log, then abend the step; same two-step shutdown *
045700* this shop has used for every DD-error since the PLT days.    *
045750*****************************************************************
045800 9997-FILE-STATUS-ERROR.
045900     MOVE SPACES                       TO WS-PRINT-LINE.
046000     MOVE FCT-ERROR                    TO WS-PRINT-LINE.
046100     PERFORM 9999-WRITE-CONSOLE-LOG    THRU 9999-EXIT.
046200     DISPLAY 'LOGCAT0 ABEND ' LE-ABEND-CODE ' - SEE PRECEDING '
046300             'FILE ERROR MESSAGE'.
046400     MOVE 90                           TO RETURN-CODE.
046500     STOP RUN.
046600
046700 9997-EXIT.
046800     EXIT.
046900
047000*****************************************************************
047100* Write one console log line - SYSOUT stands in for the old     *
047200* operator console this step used to write to before the move  *
047300* off the dial-up port bank, same one-line-at-a-time habit.     *
047400*****************************************************************
047400 9999-WRITE-CONSOLE-LOG.
047500     DISPLAY WS-PRINT-LINE.
047600
047700 9999-EXIT.
047800     EXIT.
