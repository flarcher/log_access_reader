000100*****************************************************************
000200* Start - LOGCAT file-status/abend message resources.           *
000300*                                                                *
000400* COPY'd into WORKING-STORAGE of LOGCAT0, the only program in   *
000500* this job that OPENs/READs/WRITEs a file; the matching          *
000600* 9997/9998/9999 status-check paragraphs live in LOGCAT0 itself *
000700* and are documented there (kept out of this copybook since a   *
000800* COPY member cannot mix WORKING-STORAGE items and PROCEDURE     *
000900* DIVISION paragraphs in the same member).                      *
001000*****************************************************************
001100 01  LE-ABEND-CODE              PIC  X(04) VALUE 'LC90'.
001200 01  LE-CONSOLE-ABS             PIC S9(15) COMP-3 VALUE ZEROES.
001300
001400 01  FCT-ERROR.
001500     02  FILLER                  PIC  X(13) VALUE 'File Error   '.
001600     02  FE-DS                   PIC  X(08) VALUE SPACES.
001700     02  FILLER                  PIC  X(01) VALUE SPACES.
001800     02  FILLER                  PIC  X(09) VALUE 'VERB:    '.
001900     02  FE-FN                   PIC  X(07) VALUE SPACES.
002000     02  FILLER                  PIC  X(10) VALUE ' STATUS:  '.
002100     02  FE-STATUS               PIC  X(02) VALUE SPACES.
002200     02  FILLER                  PIC  X(12) VALUE ' Paragraph: '.
002300     02  FE-PARAGRAPH            PIC  X(04) VALUE SPACES.
002400
002500*****************************************************************
002600* End   - LOGCAT file-status/abend message resources.           *
002700*****************************************************************
