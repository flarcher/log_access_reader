000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOGCAT4.
000300 AUTHOR.        R FRERKING.
000400 INSTALLATION.  NETWORK SERVICES DIVISION - DATA CENTER SVCS.
000500 DATE-WRITTEN.  04/10/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* LOG'n-CAT - alert state machine (AlertState).                 *
001100*                                                                *
001200* One call evaluates one alert definition (LC4-ALERT-INDEX)     *
001300* against the request-rate already reduced into LM-STATISTIC    *
001400* for that alert's trailing window (LOGCAT3 RD mode, called by  *
001500* LOGCAT0 just ahead of this one).  A state change - idle to    *
001600* alerting or back - writes one row to LA-ALERT-EVENT-TABLE;    *
001700* no state change, no row - the watch desk only wants to know   *
001800* when the light changes color, not that it is still lit.       *
001900*                                                                *
002000* CHANGE LOG                                                    *
002100* ---------- ---- ---- ------------------------------------------*
002200* 04/10/87   RF   0000 INITIAL RELEASE - SINGLE HIGH-UTILIZATION *CR0000  
002300*                      WATCH ON THE DIAL-UP PORT BANK.           *CR0000  
002400* 02/14/92   RJ   0210 WINDOW AND THRESHOLD MOVED OUT OF LITERALS*CR0210  
002500*                      INTO THE ALERT-CONFIG TABLE (UP TO 5 NOW).*CR0210  
002600* 09/30/98   KMS  0461 Y2K REMEDIATION - SINCE/UNTIL TEXT NOW    *CR0461  
002700*                      COMES FROM LOGCAT1 EPTX, 4-DIGIT YEAR.    *CR0461  
002800* 06/05/01   TLW  0512 METRIC RENAMED HITS-PER-SECOND TO MATCH   *CR0512  
002900*                      THE NEW WEB FARM TERMINOLOGY.             *CR0512  
003000* 10/22/08   TLW  0588 EVENT TABLE CAP RAISED TO 500 AND GUARDED *CR0588  
003100*                      (WAS UNBOUNDED, BLEW THE COMMAREA ONCE).  *CR0588  
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     UPSI-0 ON  STATUS IS WS-EXTRA-TRACE-ON
003700            OFF STATUS IS WS-EXTRA-TRACE-OFF.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100*****************************************************************
004200* Define local variables.                                       *
004300*****************************************************************
004400 01  WS-REQUESTS-PER-SEC      PIC  9(09) COMP-3 VALUE ZERO.
004500 01  WS-REQUESTS-PER-SEC-RAW REDEFINES WS-REQUESTS-PER-SEC
004600                                 PIC  X(05).
004700 77  WS-WAS-ACTIVE-FLAG       PIC  X(01) VALUE 'N'.
004800     88  WS-WAS-ACTIVE                     VALUE 'Y'.
004900     88  WS-WAS-INACTIVE                    VALUE 'N'.
005000 77  WS-NOW-ACTIVE-FLAG       PIC  X(01) VALUE 'N'.
005100     88  WS-NOW-ACTIVE                     VALUE 'Y'.
005200     88  WS-NOW-INACTIVE                    VALUE 'N'.
005300 01  WS-EVENT-DESCRIPTION     PIC  X(40) VALUE SPACES.
005400
005500*****************************************************************
005600* Metric shown two ways - the COMP-3 value carried through the  *
005700* compare, and the edited display used only in event text.      *
005800*****************************************************************
005900 01  WS-METRIC-EDIT           PIC  ZZZZZZZZ9.
006000 01  WS-METRIC-EDIT-RAW REDEFINES WS-METRIC-EDIT
006100                                 PIC  X(09).
006200
006300*****************************************************************
006400* Scratch timestamp record handed to LOGCAT1's EPTX mode - it   *
006500* needs a full LR-PARSED-RECORD (and a dummy input line) even   *
006600* though only LR-EPOCH-SECONDS in and LR-TIMESTAMP out matter.  *
006700*****************************************************************
006800 01  WS-FORMAT-EPOCH          PIC  9(10) COMP-3 VALUE ZERO.
006900 01  WS-EPTX-MODE-CODE        PIC  X(04) VALUE 'EPTX'.
007000 01  WS-SCRATCH-INPUT-RAW      PIC  X(2048) VALUE SPACES.
007100 01  WS-SCRATCH-INPUT REDEFINES WS-SCRATCH-INPUT-RAW.
007200     05  WS-SCRATCH-INPUT-TEXT PIC  X(2028).
007300     05  FILLER                PIC  X(20).
007400
007500 LINKAGE SECTION.
007600 COPY LOGPARM.
007700 COPY LOGALRT.
007800 COPY LOGREC.
007900 COPY LOGSTM.
008000 01  LC4-ALERT-INDEX          PIC  9(02) COMP.
008100 01  LC4-AS-OF-EPOCH          PIC  9(10) COMP-3.
008200
008300 PROCEDURE DIVISION USING LP-JOB-PARAMETERS
008400                           LA-ALERT-TABLE
008500                           LA-ALERT-EVENT-TABLE
008600                           LC4-ALERT-INDEX
008700                           LR-PARSED-RECORD
008800                           LC4-AS-OF-EPOCH
008900                           LM-STATISTIC.
009000
009100*****************************************************************
009200* Main process.                                                 *
009300*****************************************************************
009400 0000-MAIN.
009500     SET LA-AX                 TO LC4-ALERT-INDEX.
009600     PERFORM 1000-EVALUATE-ALERTS THRU 1000-EXIT.
009700     GOBACK.
009800
009900*****************************************************************
010000* Flow #5 - compute the metric, test the threshold, and act     *
010100* only on an idle-to-alerting or alerting-to-idle transition.   *
010200*****************************************************************
010300 1000-EVALUATE-ALERTS.
010400     MOVE LA-ACTIVE-FLAG (LA-AX)   TO WS-WAS-ACTIVE-FLAG.
010500
010600     PERFORM 1100-COMPUTE-METRIC   THRU 1100-EXIT.
010700     PERFORM 1200-EVALUATE-THRESHOLD THRU 1200-EXIT.
010800
010900     IF  WS-WAS-INACTIVE AND WS-NOW-ACTIVE
011000         PERFORM 2000-RAISE-EVENT  THRU 2000-EXIT
011100     END-IF.
011200
011300     IF  WS-WAS-ACTIVE AND WS-NOW-INACTIVE
011400         PERFORM 3000-RELEASE-EVENT THRU 3000-EXIT
011500     END-IF.
011600
011700     MOVE WS-NOW-ACTIVE-FLAG       TO LA-ACTIVE-FLAG (LA-AX).
011800     MOVE WS-REQUESTS-PER-SEC      TO LA-CAPTURED-METRIC (LA-AX).
011900
012000 1000-EXIT.
012100     EXIT.
012200
012300*****************************************************************
012400* Requests-per-second over the alert's configured trailing      *
012500* window - plain integer DIVIDE, no rounding, per policy.       *
012600*****************************************************************
012700 1100-COMPUTE-METRIC.
012800     IF  LA-WINDOW-SECONDS (LA-AX) = ZERO
012900         MOVE ZERO                 TO WS-REQUESTS-PER-SEC
013000         GO TO 1100-EXIT
013100     END-IF.
013200
013300     DIVIDE LM-TOTAL-REQUEST-COUNT BY LA-WINDOW-SECONDS (LA-AX)
013400             GIVING WS-REQUESTS-PER-SEC.
013500
013600 1100-EXIT.
013700     EXIT.
013800
013900*****************************************************************
014000* >= is alerting, the same way the watch desk has always read   *
014100* the utilization gauge - right at the line counts as trouble.  *
014200*****************************************************************
014300 1200-EVALUATE-THRESHOLD.
014400     IF  WS-REQUESTS-PER-SEC >= LA-THRESHOLD (LA-AX)
014500         SET WS-NOW-ACTIVE         TO TRUE
014600     ELSE
014700         SET WS-NOW-INACTIVE       TO TRUE
014800     END-IF.
014900
015000     IF  WS-EXTRA-TRACE-ON
015100         DISPLAY 'LOGCAT4 0588 ALERT ' LA-AX
015200                 ' RATE=' WS-REQUESTS-PER-SEC
015300                 ' RAW=' WS-REQUESTS-PER-SEC-RAW
015400                 ' THRESHOLD=' LA-THRESHOLD (LA-AX)
015500     END-IF.
015600
015700 1200-EXIT.
015800     EXIT.
015900
016000*****************************************************************
016100* Idle to alerting - stamp SINCE on the config row and open a   *
016200* RAISED row in the event history.                              *
016300*****************************************************************
016400*****************************************************************
016500* The alert is considered to have been building for the whole   *
016600* window, so SINCE = as-of time minus the window's own duration.*
016700*****************************************************************
016800 2000-RAISE-EVENT.
016900     COMPUTE WS-FORMAT-EPOCH = LC4-AS-OF-EPOCH
017000                              - LA-WINDOW-SECONDS (LA-AX).
017100     PERFORM 4000-FORMAT-AS-OF-TEXT THRU 4000-EXIT.
017200     MOVE LR-TIMESTAMP              TO LA-SINCE-TIMESTAMP (LA-AX).
017300
017400     IF  LA-EVENT-COUNT >= 500
017500         DISPLAY 'LOGCAT4 0588 ALERT EVENT TABLE FULL - RAISE'
017600                 ' FOR ALERT ' LA-AX ' NOT RECORDED'
017700         GO TO 2000-EXIT
017800     END-IF.
017900
018000     ADD 1                          TO LA-EVENT-COUNT.
018100     SET LA-EX                      TO LA-EVENT-COUNT.
018200     MOVE WS-REQUESTS-PER-SEC       TO WS-METRIC-EDIT.
018300     STRING 'HIGH TRAFFIC GENERATED AN ALERT - HITS = '
018400             WS-METRIC-EDIT
018500             DELIMITED BY SIZE INTO WS-EVENT-DESCRIPTION.
018600     MOVE WS-EVENT-DESCRIPTION      TO ALERT-DESCRIPTION (LA-EX).
018700     IF  WS-EXTRA-TRACE-ON
018800         DISPLAY 'LOGCAT4 0588 RAISE TEXT BYTES='
018900                 WS-METRIC-EDIT-RAW
019000     END-IF.
019100     SET ALERT-IS-RAISED            TO TRUE.
019200     MOVE WS-REQUESTS-PER-SEC       TO ALERT-METRIC-VALUE (LA-EX).
019300     MOVE LR-TIMESTAMP
019400                         TO ALERT-SINCE-TIMESTAMP (LA-EX).
019500     MOVE SPACES
019600                         TO ALERT-UNTIL-TIMESTAMP (LA-EX).
019700
019800 2000-EXIT.
019900     EXIT.
020000
020100*****************************************************************
020200* Alerting to idle - close the event row with an UNTIL stamp.  *
020300*****************************************************************
020400 3000-RELEASE-EVENT.
020500     MOVE LC4-AS-OF-EPOCH           TO WS-FORMAT-EPOCH.
020600     PERFORM 4000-FORMAT-AS-OF-TEXT THRU 4000-EXIT.
020700
020800     IF  LA-EVENT-COUNT >= 500
020900         DISPLAY 'LOGCAT4 0588 ALERT EVENT TABLE FULL -'
021000                 ' RECOVERY FOR ALERT ' LA-AX ' NOT RECORDED'
021100         GO TO 3000-EXIT
021200     END-IF.
021300
021400     ADD 1                          TO LA-EVENT-COUNT.
021500     SET LA-EX                      TO LA-EVENT-COUNT.
021600     MOVE WS-REQUESTS-PER-SEC       TO WS-METRIC-EDIT.
021700     STRING 'HIGH TRAFFIC GENERATED AN ALERT - HITS = '
021800             WS-METRIC-EDIT
021900             DELIMITED BY SIZE INTO WS-EVENT-DESCRIPTION.
022000     MOVE WS-EVENT-DESCRIPTION      TO ALERT-DESCRIPTION (LA-EX).
022100     SET ALERT-IS-RELEASED          TO TRUE.
022150*    RELEASE KEEPS THE FIGURE CAPTURED AT THE ORIGINAL RAISE -
022160*    WS-REQUESTS-PER-SEC HERE IS THIS TICK'S RATE, ALREADY BELOW
022170*    THRESHOLD BY DEFINITION, NOT THE VALUE THE WATCH DESK ALERTED
022180*    ON.
022200     MOVE LA-CAPTURED-METRIC (LA-AX) TO ALERT-METRIC-VALUE (LA-EX).
022300     MOVE LA-SINCE-TIMESTAMP (LA-AX)
022400                         TO ALERT-SINCE-TIMESTAMP (LA-EX).
022500     MOVE LR-TIMESTAMP
022600                         TO ALERT-UNTIL-TIMESTAMP (LA-EX).
022700
022800 3000-EXIT.
022900     EXIT.
023000
023100*****************************************************************
023200* CALL LOGCAT1 in EPTX mode to turn LC4-AS-OF-EPOCH back into   *
023300* DD/MON/YYYY:HH:MM:SS +ZZZZ text, left in LR-TIMESTAMP.        *
023400*****************************************************************
023500 4000-FORMAT-AS-OF-TEXT.
023600     MOVE WS-FORMAT-EPOCH           TO LR-EPOCH-SECONDS.
023700     CALL 'LOGCAT1' USING WS-EPTX-MODE-CODE
023800                           LP-JOB-PARAMETERS
023900                           WS-SCRATCH-INPUT
024000                           LR-PARSED-RECORD.
024100
024200 4000-EXIT.
024300     EXIT.
