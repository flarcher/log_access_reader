000100*****************************************************************
000200* LOGSTAT - Statistic accumulator (one rate/volume row set).     *
000300*                                                                *
000400* LS-STATISTIC holds one accumulator - an overall running total  *
000500* plus a table of per-section rows below it.  The grand total is *
000600* carried in its own LS-TOTAL-ROW group instead of a '*TOTAL*'   *
000700* row mixed into LS-SECTION-TABLE, the way the shift-utilization *
000800* summary always kept its running total off to the side of the  *
000900* port table - ranking and control totals never have to skip a  *
001000* phantom key, and the table search stays a plain linear scan.   *
001100*****************************************************************
001200 01  LS-STATISTIC.
001300     05  LS-TOTAL-ROW.
001400         10  LS-TOTAL-REQUEST-COUNT
001500                                 PIC  9(09) COMP-3 VALUE ZERO.
001600         10  LS-TOTAL-BYTE-WEIGHT
001700                                 PIC  9(11) COMP-3 VALUE ZERO.
001800     05  LS-SECTION-COUNT       PIC  9(04) COMP   VALUE ZERO.
001900     05  LS-SECTION-TABLE OCCURS 100 TIMES
002000                                 INDEXED BY LS-SX.
002100         10  LS-SECTION-STAT.
002200             15  STAT-SECTION   PIC  X(64)  VALUE SPACES.
002300             15  STAT-REQUEST-COUNT
002400                                 PIC  9(09) COMP-3 VALUE ZERO.
002500             15  STAT-BYTE-WEIGHT
002600                                 PIC  9(11) COMP-3 VALUE ZERO.
002700         10  FILLER             PIC  X(12)  VALUE SPACES.
