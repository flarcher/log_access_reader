000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOGCAT3.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  NETWORK SERVICES DIVISION - DATA CENTER SVCS.
000500 DATE-WRITTEN.  04/09/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* LOG'n-CAT - time-windowed aggregation (TimeBuckets).          *
001100*                                                                *
001200* LC3-MODE-CODE selects the job:                                *
001300*   BK - bucket one parsed record into the slice keyed by its   *
001400*        LR-EPOCH-SECONDS / LP-BUCKET-SECONDS.                  *
001500*   RD - reduceLatest: sum every bucket whose key falls in      *
001600*        [SINCE-KEY,UNTIL-KEY] into LS-STATISTIC.               *
001700*   PG - discard every bucket older than the longest window     *
001800*        still in use, once the tick's reductions are all done. *
001900*                                                                *
002000* CHANGE LOG                                                    *
002100* ---------- ---- ---- ------------------------------------------*
002200* 04/09/87   RJ   0000 INITIAL RELEASE - FIVE-MINUTE SLICES FOR  *CR0000  
002300*                      THE SHIFT-CHANGE UTILIZATION SUMMARY.     *CR0000  
002400* 02/14/92   RJ   0210 ADDED REDUCE-LATEST SO THE WATCH DESK     *CR0210  
002500*                      COULD ASK FOR A TRAILING WINDOW INSTEAD   *CR0210  
002600*                      OF ONLY FIXED FIVE-MINUTE BLOCKS.         *CR0210  
002700* 05/30/95   RF   0288 PURGE SPLIT OUT OF REDUCE (WAS PURGING    *CR0288  
002800*                      MID-LOOP AND LOSING BUCKETS A LONGER      *CR0288  
002900*                      WINDOW STILL NEEDED THAT SAME TICK).      *CR0288  
003000* 09/30/98   KMS  0461 Y2K REMEDIATION - BUCKET KEY MATH ALREADY *CR0461  
003100*                      WORKED OFF SECONDS, NO CHANGE REQUIRED.   *CR0461  
003200* 10/22/08   TLW  0588 BUCKET-SECONDS REDUCED FROM 300 TO A      *CR0588  
003300*                      JOB PARAMETER (NOW AS LOW AS ONE SECOND). *CR0588  
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON  STATUS IS WS-EXTRA-TRACE-ON
003900            OFF STATUS IS WS-EXTRA-TRACE-OFF.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300*****************************************************************
004400* Define local variables.                                       *
004500*****************************************************************
004600 01  WS-THIS-BUCKET-KEY      PIC  9(09) COMP-3 VALUE ZERO.
004700 01  WS-SINCE-KEY            PIC  9(09) COMP-3 VALUE ZERO.
004800 01  WS-UNTIL-KEY            PIC  9(09) COMP-3 VALUE ZERO.
004900 01  WS-OLDEST-NEEDED-KEY    PIC  9(09) COMP-3 VALUE ZERO.
005000 01  WS-FOUND-FLAG           PIC  X(01) VALUE 'N'.
005100     88  WS-BUCKET-FOUND                  VALUE 'Y'.
005200     88  WS-BUCKET-NOT-FOUND               VALUE 'N'.
005300 77  WS-WRITE-INDEX          PIC  9(04) COMP   VALUE ZERO.
005400 77  WS-READ-INDEX           PIC  9(04) COMP   VALUE ZERO.
005500 01  WS-SOURCE-IDX           PIC  9(04) COMP   VALUE ZERO.
005600 01  WS-ADMIT-FLAG           PIC  X(01) VALUE 'Y'.
005700     88  WS-ADMIT-NEW-SECTION              VALUE 'Y'.
005800     88  WS-REJECT-NEW-SECTION             VALUE 'N'.
005900 01  WS-SECTION-TARGET-IDX   PIC  9(04) COMP   VALUE ZERO.
006000 01  WS-MERGE-MODE           PIC  X(02) VALUE 'MG'.
006100
006200*****************************************************************
006300* Bucket-key arithmetic, shown two ways - the COMP-3 value used *
006400* for every compare, and a zoned view for the rare trace line.  *
006500*****************************************************************
006600 01  WS-KEY-WORK             PIC  9(09) COMP-3 VALUE ZERO.
006700 01  WS-KEY-WORK-EDIT REDEFINES WS-KEY-WORK.
006800     05  FILLER              PIC  X(05).
006900
007000 01  WS-SPAN-SECONDS.
007100     05  WS-SPAN-HI          PIC  9(09) COMP-3 VALUE ZERO.
007200     05  WS-SPAN-LO          PIC  9(09) COMP-3 VALUE ZERO.
007300 01  WS-SPAN-SECONDS-RAW REDEFINES WS-SPAN-SECONDS
007400                                 PIC  X(10).
007500
007600 01  WS-TRACE-LINE.
007700     05  FILLER              PIC  X(16) VALUE 'LOGCAT3 TRACE - '.
007800     05  WS-TRACE-KEY        PIC  ZZZZZZZZ9.
007900 01  WS-TRACE-LINE-RAW REDEFINES WS-TRACE-LINE
008000                                 PIC  X(25).
008100
008200 LINKAGE SECTION.
008300 01  LC3-MODE-CODE           PIC  X(02).
008400     88  LC3-MODE-IS-BUCKET            VALUE 'BK'.
008500     88  LC3-MODE-IS-REDUCE            VALUE 'RD'.
008600     88  LC3-MODE-IS-PURGE             VALUE 'PG'.
008700
008800 COPY LOGPARM.
008900 COPY LOGBKT.
009000 COPY LOGREC.
009100 COPY LOGSTAT.
009200 COPY LOGSTM.
009300 01  LC3-AS-OF-EPOCH         PIC  9(10) COMP-3.
009400 01  LC3-WINDOW-SECONDS      PIC  9(09) COMP.
009500
009600 PROCEDURE DIVISION USING LC3-MODE-CODE
009700                           LP-JOB-PARAMETERS
009800                           LB-BUCKET-TABLE
009900                           LR-PARSED-RECORD
010000                           LC3-AS-OF-EPOCH
010100                           LC3-WINDOW-SECONDS
010200                           LS-STATISTIC.
010300
010400*****************************************************************
010500* Main process.                                                 *
010600*****************************************************************
010700 0000-MAIN.
010800     EVALUATE TRUE
010900         WHEN LC3-MODE-IS-BUCKET
011000             PERFORM 1000-BUCKET-RECORD       THRU 1000-EXIT
011100         WHEN LC3-MODE-IS-REDUCE
011200             PERFORM 2000-REDUCE-LATEST        THRU 2000-EXIT
011300         WHEN LC3-MODE-IS-PURGE
011400             PERFORM 3000-PURGE-OLD-BUCKETS    THRU 3000-EXIT
011500     END-EVALUATE.
011600
011700     IF  WS-EXTRA-TRACE-ON
011800         DISPLAY 'LOGCAT3 0588 MODE=' LC3-MODE-CODE
011900                 ' BUCKETS=' LB-BUCKET-COUNT
012000     END-IF.
012100
012200     GOBACK.
012300
012400*****************************************************************
012500* Flow #3 step 1 - find or create the slice for this record's   *
012600* BUCKET-KEY and apply the per-record update to it alone.       *
012700*****************************************************************
012800 1000-BUCKET-RECORD.
012900     COMPUTE WS-THIS-BUCKET-KEY =
013000             LR-EPOCH-SECONDS / LP-BUCKET-SECONDS.
013100
013200     SET WS-BUCKET-NOT-FOUND      TO TRUE.
013300     PERFORM 1010-SCAN-FOR-BUCKET THRU 1010-EXIT
013400             VARYING LB-BX FROM 1 BY 1
013500             UNTIL LB-BX > LB-BUCKET-COUNT.
013600
013700     IF  WS-BUCKET-NOT-FOUND
013800         IF  LB-BUCKET-COUNT < 130
013900             ADD 1                    TO LB-BUCKET-COUNT
014000             SET LB-BX               TO LB-BUCKET-COUNT
014100             MOVE WS-THIS-BUCKET-KEY  TO BUCKET-KEY (LB-BX)
014200             MOVE ZERO
014300                 TO BK-TOTAL-REQUEST-COUNT (LB-BX)
014400             MOVE ZERO
014500                 TO BK-TOTAL-BYTE-WEIGHT (LB-BX)
014600             MOVE ZERO                TO BK-SECTION-COUNT (LB-BX)
014700             SET WS-WRITE-INDEX      TO LB-BX
014800         ELSE
014900             DISPLAY 'LOGCAT3 0288 BUCKET TABLE FULL - RECORD'
015000                     ' DROPPED FROM WINDOWED STATS'
015100             GO TO 1000-EXIT
015200         END-IF
015300     END-IF.
015400
015500     SET LB-BX                       TO WS-WRITE-INDEX.
015600     ADD 1
015700         TO BK-TOTAL-REQUEST-COUNT (LB-BX).
015800     IF  LR-BYTE-LENGTH > ZERO
015900         ADD LR-BYTE-LENGTH
016000             TO BK-TOTAL-BYTE-WEIGHT (LB-BX)
016100     END-IF.
016200
016300     PERFORM 1100-BUCKET-FIND-SECTION THRU 1100-EXIT.
016400
016500 1000-EXIT.
016600     EXIT.
016700
016800 1010-SCAN-FOR-BUCKET.
016900     IF  WS-BUCKET-NOT-FOUND
017000     AND BUCKET-KEY (LB-BX) = WS-THIS-BUCKET-KEY
017100         SET WS-BUCKET-FOUND    TO TRUE
017200         MOVE LB-BX             TO WS-WRITE-INDEX
017300     END-IF.
017400
017500 1010-EXIT.
017600     EXIT.
017700
017800*****************************************************************
017900* Same find-or-create idea as LOGCAT2's 2000 paragraph, but     *
018000* against this one bucket's own isolated section table.        *
018100*****************************************************************
018200 1100-BUCKET-FIND-SECTION.
018300     SET WS-BUCKET-NOT-FOUND         TO TRUE.
018400     PERFORM 1110-SCAN-FOR-SECTION   THRU 1110-EXIT
018500             VARYING BK-SX FROM 1 BY 1
018600             UNTIL BK-SX > BK-SECTION-COUNT (LB-BX).
018700
018800     IF  WS-BUCKET-NOT-FOUND
018900         CALL 'LOGCAT6' USING LP-JOB-PARAMETERS
019000                              BK-SECTION-COUNT (LB-BX)
019100                              WS-ADMIT-FLAG
019200         IF  WS-ADMIT-NEW-SECTION
019300             ADD 1                     TO BK-SECTION-COUNT (LB-BX)
019400             MOVE BK-SECTION-COUNT (LB-BX)
019500                 TO WS-SECTION-TARGET-IDX
019600             MOVE LR-SECTION
019700                    TO BK-STAT-SECTION
019800                    (LB-BX WS-SECTION-TARGET-IDX)
019900             MOVE ZERO
020000                    TO BK-STAT-REQUEST-COUNT
020100                    (LB-BX WS-SECTION-TARGET-IDX)
020200             MOVE ZERO
020300                    TO BK-STAT-BYTE-WEIGHT
020400                    (LB-BX WS-SECTION-TARGET-IDX)
020500         ELSE
020600             GO TO 1100-EXIT
020700         END-IF
020800     END-IF.
020900
021000     ADD 1 TO BK-STAT-REQUEST-COUNT (LB-BX WS-SECTION-TARGET-IDX).
021100     IF  LR-BYTE-LENGTH > ZERO
021200         ADD LR-BYTE-LENGTH
021300                TO BK-STAT-BYTE-WEIGHT
021400                (LB-BX WS-SECTION-TARGET-IDX)
021500     END-IF.
021600
021700 1100-EXIT.
021800     EXIT.
021900
022000 1110-SCAN-FOR-SECTION.
022100     IF  BK-STAT-SECTION (LB-BX BK-SX) = LR-SECTION
022200         SET WS-BUCKET-FOUND       TO TRUE
022300         MOVE BK-SX                TO WS-SECTION-TARGET-IDX
022400         MOVE BK-SECTION-COUNT (LB-BX) TO BK-SX
022500     END-IF.
022600
022700 1110-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100* Flow #3 step 2 - sum every bucket in [SINCE-KEY,UNTIL-KEY]    *
023200* into LS-STATISTIC.  Inclusive both ends, no double count.    *
023300*****************************************************************
023400 2000-REDUCE-LATEST.
023500     MOVE ZERO                        TO LS-TOTAL-REQUEST-COUNT.
023600     MOVE ZERO                        TO LS-TOTAL-BYTE-WEIGHT.
023700     MOVE ZERO                        TO LS-SECTION-COUNT.
023800
023900     COMPUTE WS-UNTIL-KEY = LC3-AS-OF-EPOCH / LP-BUCKET-SECONDS.
024000     COMPUTE WS-SINCE-KEY =
024100             (LC3-AS-OF-EPOCH - LC3-WINDOW-SECONDS)
024200                  / LP-BUCKET-SECONDS.
024300
024400     PERFORM 2010-REDUCE-ONE-BUCKET  THRU 2010-EXIT
024500             VARYING LB-BX FROM 1 BY 1
024600             UNTIL LB-BX > LB-BUCKET-COUNT.
024700
024800 2000-EXIT.
024900     EXIT.
025000
025100 2010-REDUCE-ONE-BUCKET.
025200     IF  BUCKET-KEY (LB-BX) >= WS-SINCE-KEY
025300     AND BUCKET-KEY (LB-BX) <= WS-UNTIL-KEY
025400         PERFORM 2100-COPY-BUCKET-TO-SCRATCH THRU 2100-EXIT
025500         CALL 'LOGCAT2' USING WS-MERGE-MODE
025600                              LP-JOB-PARAMETERS
025700                              LS-STATISTIC
025800                              LR-PARSED-RECORD
025900                              LM-STATISTIC
026000     END-IF.
026100
026200 2010-EXIT.
026300     EXIT.
026400
026500*****************************************************************
026600* Copy one bucket's BK- fields into the LM- merge-source area   *
026700* so LOGCAT2's MG mode can fold it into LS-STATISTIC.            *
026800*****************************************************************
026900 2100-COPY-BUCKET-TO-SCRATCH.
027000     MOVE BK-TOTAL-REQUEST-COUNT (LB-BX)
027100                                 TO LM-TOTAL-REQUEST-COUNT.
027200     MOVE BK-TOTAL-BYTE-WEIGHT (LB-BX)   TO LM-TOTAL-BYTE-WEIGHT.
027300     MOVE BK-SECTION-COUNT (LB-BX)       TO LM-SECTION-COUNT.
027400
027500     PERFORM 2110-COPY-ONE-SECTION   THRU 2110-EXIT
027600             VARYING WS-SOURCE-IDX FROM 1 BY 1
027700             UNTIL WS-SOURCE-IDX > BK-SECTION-COUNT (LB-BX).
027800
027900 2100-EXIT.
028000     EXIT.
028100
028200 2110-COPY-ONE-SECTION.
028300     MOVE BK-STAT-SECTION (LB-BX WS-SOURCE-IDX)
028400            TO LM-STAT-SECTION (WS-SOURCE-IDX).
028500     MOVE BK-STAT-REQUEST-COUNT (LB-BX WS-SOURCE-IDX)
028600            TO LM-STAT-REQUEST-COUNT (WS-SOURCE-IDX).
028700     MOVE BK-STAT-BYTE-WEIGHT (LB-BX WS-SOURCE-IDX)
028800            TO LM-STAT-BYTE-WEIGHT (WS-SOURCE-IDX).
028900
029000 2110-EXIT.
029100     EXIT.
029200
029300*****************************************************************
029400* Flow #3 step 3 - drop every bucket strictly older than the    *
029500* oldest key the longest still-configured window could need.   *
029600*****************************************************************
029700 3000-PURGE-OLD-BUCKETS.
029800     COMPUTE WS-OLDEST-NEEDED-KEY =
029900             (LC3-AS-OF-EPOCH - LC3-WINDOW-SECONDS)
030000                  / LP-BUCKET-SECONDS.
030100     MOVE WS-OLDEST-NEEDED-KEY        TO LB-OLDEST-KEPT-KEY.
030200
030300     MOVE ZERO                        TO WS-WRITE-INDEX.
030400     PERFORM 3010-KEEP-ONE-BUCKET    THRU 3010-EXIT
030500             VARYING WS-READ-INDEX FROM 1 BY 1
030600             UNTIL WS-READ-INDEX > LB-BUCKET-COUNT.
030700
030800     MOVE WS-WRITE-INDEX              TO LB-BUCKET-COUNT.
030900
031000 3000-EXIT.
031100     EXIT.
031200
031300 3010-KEEP-ONE-BUCKET.
031400     IF  BUCKET-KEY (WS-READ-INDEX) >= WS-OLDEST-NEEDED-KEY
031500         ADD 1                     TO WS-WRITE-INDEX
031600         IF  WS-WRITE-INDEX NOT = WS-READ-INDEX
031700             MOVE LB-BUCKET-ENTRY (WS-READ-INDEX)
031800                    TO LB-BUCKET-ENTRY (WS-WRITE-INDEX)
031900         END-IF
032000     END-IF.
032100
032200 3010-EXIT.
032300     EXIT.
