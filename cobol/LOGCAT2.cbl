000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOGCAT2.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  NETWORK SERVICES DIVISION - DATA CENTER SVCS.
000500 DATE-WRITTEN.  04/09/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* LOG'n-CAT - statistic accumulator (StatisticAggregator).      *
001100*                                                                *
001200* LC2-MODE-CODE selects the job:                                *
001300*   AC - accumulate one LR-PARSED-RECORD into LS-STATISTIC.     *
001400*   MG - merge LM-STATISTIC (source) into LS-STATISTIC (dest).  *
001500* Both jobs share 2000-FIND-OR-CREATE-SECTION, which enforces   *
001600* the section cardinality cap before a new row is opened.       *
001700*                                                                *
001800* CHANGE LOG                                                    *
001900* ---------- ---- ---- ------------------------------------------*
002000* 04/09/87   RJ   0000 INITIAL RELEASE - PER-PORT COUNT/BYTE     *CR0000  
002100*                      ACCUMULATOR FOR THE UTILIZATION RUN.      *CR0000  
002200* 02/14/92   RJ   0210 ADDED THE MERGE ENTRY POINT SO THE NEW    *CR0210  
002300*                      BUCKET REDUCTION PASS (LOGCAT3) CAN FOLD  *CR0210  
002400*                      SEVERAL SLICES INTO ONE ACCUMULATOR.      *CR0210  
002500* 05/30/95   RF   0288 SECTION TABLE CARDINALITY CAP ADDED PER   *CR0288  
002600*                      CAPACITY PLANNING (SEE LOGCAT6).          *CR0288  
002700* 09/30/98   KMS  0461 Y2K REMEDIATION - NO DATE FIELDS IN THIS  *CR0461  
002800*                      MODULE, REVIEWED AND SIGNED OFF ONLY.     *CR0461  
002900* 06/05/01   TLW  0512 WIDENED STAT-SECTION TO MATCH THE LONGER  *CR0512  
003000*                      PATH SEGMENTS SEEN IN THE NEW WEB LOGS.   *CR0512  
003100* 10/22/08   TLW  0588 MAX-SECTION-COUNT MOVED TO A JOB          *CR0588  
003200*                      PARAMETER (WAS A COMPILED CONSTANT).      *CR0588  
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     UPSI-0 ON  STATUS IS WS-EXTRA-TRACE-ON
003800            OFF STATUS IS WS-EXTRA-TRACE-OFF.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200*****************************************************************
004300* Define local variables.                                       *
004400*****************************************************************
004500 77  WS-TARGET-INDEX         PIC  9(04) COMP   VALUE ZERO.
004600 77  WS-FOUND-FLAG           PIC  X(01) VALUE 'N'.
004700     88  WS-SECTION-FOUND                VALUE 'Y'.
004800     88  WS-SECTION-NOT-FOUND            VALUE 'N'.
004900 01  WS-ADMIT-FLAG           PIC  X(01) VALUE 'Y'.
005000     88  WS-ADMIT-NEW-SECTION             VALUE 'Y'.
005100     88  WS-REJECT-NEW-SECTION            VALUE 'N'.
005200 01  WS-SOURCE-IDX           PIC  9(04) COMP   VALUE ZERO.
005300
005400*****************************************************************
005500* A copy of the section key as seen by whichever mode is        *
005600* running - a source-row key when merging, the parsed record's  *
005700* own key when accumulating - and the key's zoned view used     *
005800* only for the 9000 diagnostic line.                            *
005900*****************************************************************
006000 01  WS-CURRENT-KEY          PIC  X(64) VALUE SPACES.
006100 01  WS-CURRENT-KEY-DISPLAY REDEFINES WS-CURRENT-KEY.
006200     05  WS-KEY-FIRST-20     PIC  X(20).
006300     05  FILLER              PIC  X(44).
006400
006500*****************************************************************
006600* Diagnostic snapshot of the overall row, in a zoned view for   *
006700* the 2000-FIND-OR-CREATE-SECTION full-table DISPLAY.           *
006800*****************************************************************
006900 01  WS-DIAG-SWITCHES.
007000     05  WS-DIAG-FOUND-FLAG  PIC  X(01).
007100     05  WS-DIAG-ADMIT-FLAG  PIC  X(01).
007200 01  WS-DIAG-SWITCH-PAIR REDEFINES WS-DIAG-SWITCHES
007300                                 PIC  X(02).
007400
007500 01  WS-DIAG-COUNTERS.
007600     05  WS-DIAG-REQ-COUNT   PIC  9(09) COMP-3 VALUE ZERO.
007700     05  WS-DIAG-BYTE-WT     PIC  9(11) COMP-3 VALUE ZERO.
007800 01  WS-DIAG-COUNTERS-RAW REDEFINES WS-DIAG-COUNTERS
007900                                 PIC  X(11).
008000
008100 LINKAGE SECTION.
008200 01  LC2-MODE-CODE           PIC  X(02).
008300     88  LC2-MODE-IS-ACCUMULATE       VALUE 'AC'.
008400     88  LC2-MODE-IS-MERGE            VALUE 'MG'.
008500
008600 COPY LOGPARM.
008700 COPY LOGSTAT.
008800 COPY LOGREC.
008900 COPY LOGSTM.
009000
009100 PROCEDURE DIVISION USING LC2-MODE-CODE
009200                           LP-JOB-PARAMETERS
009300                           LS-STATISTIC
009400                           LR-PARSED-RECORD
009500                           LM-STATISTIC.
009600
009700*****************************************************************
009800* Main process.                                                 *
009900*****************************************************************
010000 0000-MAIN.
010100     IF  LC2-MODE-IS-ACCUMULATE
010200         PERFORM 1000-ACCUMULATE-RECORD THRU 1000-EXIT
010300     ELSE
010400         PERFORM 3000-MERGE-STATISTIC   THRU 3000-EXIT
010500     END-IF.
010600
010700     IF  WS-EXTRA-TRACE-ON
010800         DISPLAY 'LOGCAT2 0588 MODE=' LC2-MODE-CODE
010900                 ' SECTIONS=' LS-SECTION-COUNT
011000     END-IF.
011100
011200     GOBACK.
011300
011400*****************************************************************
011500* Add one parsed record into the overall row and its section    *
011600* row (flow #2, steps 1-3).                                     *
011700*****************************************************************
011800 1000-ACCUMULATE-RECORD.
011900     ADD 1                    TO LS-TOTAL-REQUEST-COUNT.
012000     IF  LR-BYTE-LENGTH > ZERO
012100         ADD LR-BYTE-LENGTH   TO LS-TOTAL-BYTE-WEIGHT
012200     END-IF.
012300
012400     MOVE LR-SECTION          TO WS-CURRENT-KEY.
012500     PERFORM 2000-FIND-OR-CREATE-SECTION THRU 2000-EXIT.
012600
012700     IF  WS-SECTION-FOUND
012800         ADD 1
012900             TO STAT-REQUEST-COUNT (WS-TARGET-INDEX)
013000         IF  LR-BYTE-LENGTH > ZERO
013100             ADD LR-BYTE-LENGTH
013200                 TO STAT-BYTE-WEIGHT (WS-TARGET-INDEX)
013300         END-IF
013400     END-IF.
013500
013600 1000-EXIT.
013700     EXIT.
013800
013900*****************************************************************
014000* Locate WS-CURRENT-KEY in LS-SECTION-TABLE, or open a new row  *
014100* for it if the cardinality cap (LOGCAT6) allows one more.      *
014200*****************************************************************
014300 2000-FIND-OR-CREATE-SECTION.
014400     SET WS-SECTION-NOT-FOUND TO TRUE.
014500     SET LS-SX                TO 1.
014600
014700     SEARCH LS-SECTION-TABLE VARYING LS-SX
014800         AT END
014900             CONTINUE
015000         WHEN STAT-SECTION (LS-SX) = WS-CURRENT-KEY
015100             SET WS-SECTION-FOUND TO TRUE
015200             SET WS-TARGET-INDEX  TO LS-SX
015300     END-SEARCH.
015400
015500     IF  WS-SECTION-NOT-FOUND
015600         CALL 'LOGCAT6' USING LP-JOB-PARAMETERS
015700                              LS-SECTION-COUNT
015800                              WS-ADMIT-FLAG
015900         IF  WS-ADMIT-NEW-SECTION
016000             ADD 1                TO LS-SECTION-COUNT
016100             MOVE LS-SECTION-COUNT TO WS-TARGET-INDEX
016200             MOVE WS-CURRENT-KEY
016300                 TO STAT-SECTION (WS-TARGET-INDEX)
016400             MOVE ZERO
016500                 TO STAT-REQUEST-COUNT (WS-TARGET-INDEX)
016600             MOVE ZERO
016700                 TO STAT-BYTE-WEIGHT (WS-TARGET-INDEX)
016800             SET WS-SECTION-FOUND TO TRUE
016900         ELSE
017000             MOVE LS-TOTAL-REQUEST-COUNT TO WS-DIAG-REQ-COUNT
017100             MOVE LS-TOTAL-BYTE-WEIGHT   TO WS-DIAG-BYTE-WT
017200             MOVE WS-FOUND-FLAG          TO WS-DIAG-FOUND-FLAG
017300             MOVE WS-ADMIT-FLAG          TO WS-DIAG-ADMIT-FLAG
017400             DISPLAY 'LOGCAT2 0210 SECTION TABLE FULL ('
017500                     LS-SECTION-COUNT
017600                     ') SW=' WS-DIAG-SWITCH-PAIR
017700                     ' DROPPING ROW FOR '
017800                     WS-KEY-FIRST-20
017900         END-IF
018000     END-IF.
018100
018200 2000-EXIT.
018300     EXIT.
018400
018500*****************************************************************
018600* Merge LM-STATISTIC into LS-STATISTIC (flow #2 step 4) - used  *
018700* by LOGCAT3 to fold bucket slices into a reduction result.     *
018800*****************************************************************
018900 3000-MERGE-STATISTIC.
019000     ADD LM-TOTAL-REQUEST-COUNT  TO LS-TOTAL-REQUEST-COUNT.
019100     ADD LM-TOTAL-BYTE-WEIGHT    TO LS-TOTAL-BYTE-WEIGHT.
019200
019300     PERFORM 3010-MERGE-ONE-SECTION  THRU 3010-EXIT
019400             VARYING WS-SOURCE-IDX FROM 1 BY 1
019500             UNTIL WS-SOURCE-IDX > LM-SECTION-COUNT.
019600
019700 3000-EXIT.
019800     EXIT.
019900
020000 3010-MERGE-ONE-SECTION.
020100     MOVE LM-STAT-SECTION (WS-SOURCE-IDX) TO WS-CURRENT-KEY.
020200     PERFORM 2000-FIND-OR-CREATE-SECTION THRU 2000-EXIT.
020300     IF  WS-SECTION-FOUND
020400         ADD LM-STAT-REQUEST-COUNT (WS-SOURCE-IDX)
020500                          TO STAT-REQUEST-COUNT (WS-TARGET-INDEX)
020600         ADD LM-STAT-BYTE-WEIGHT (WS-SOURCE-IDX)
020700                          TO STAT-BYTE-WEIGHT (WS-TARGET-INDEX)
020800     END-IF.
020900
021000 3010-EXIT.
021100     EXIT.
