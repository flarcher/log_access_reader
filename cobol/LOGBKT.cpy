000100*****************************************************************
000200* LOGBKT - TimeBuckets working table (StatisticTimeBuckets).    *
000300*                                                                *
000400* One entry per BUCKET-KEY (epoch-seconds / LP-BUCKET-SECONDS). *
000500* Each entry carries its own isolated section table, the same  *
000600* shape as LS-STATISTIC in LOGSTAT, so a bucket's counts can be *
000700* merged into a reduction accumulator and then purged without   *
000800* disturbing any other bucket.                                  *
000900*****************************************************************
001000 01  LB-BUCKET-TABLE.
001100     05  LB-BUCKET-COUNT        PIC  9(04) COMP   VALUE ZERO.
001200     05  LB-OLDEST-KEPT-KEY     PIC  9(09) COMP-3 VALUE ZERO.
001300     05  LB-BUCKET-ENTRY OCCURS 130 TIMES
001400                                 INDEXED BY LB-BX.
001500         10  BUCKET-KEY         PIC  9(09) COMP-3 VALUE ZERO.
001600         10  BK-TOTAL-REQUEST-COUNT
001700                                 PIC  9(09) COMP-3 VALUE ZERO.
001800         10  BK-TOTAL-BYTE-WEIGHT
001900                                 PIC  9(11) COMP-3 VALUE ZERO.
002000         10  BK-SECTION-COUNT   PIC  9(04) COMP   VALUE ZERO.
002100         10  BK-SECTION-TABLE OCCURS 100 TIMES
002200                                 INDEXED BY BK-SX.
002300             15  BK-SECTION-STAT.
002400                 20  BK-STAT-SECTION
002500                                 PIC  X(64)  VALUE SPACES.
002600                 20  BK-STAT-REQUEST-COUNT
002700                                 PIC  9(09) COMP-3 VALUE ZERO.
002800                 20  BK-STAT-BYTE-WEIGHT
002900                                 PIC  9(11) COMP-3 VALUE ZERO.
003000                 20  FILLER     PIC  X(12)  VALUE SPACES.
